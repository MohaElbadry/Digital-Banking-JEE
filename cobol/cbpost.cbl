000100****************************************************************  00000100
000200* PROPERTY OF COBOL DEVELOPMENT CENTER -- INTERNAL USE ONLY       00000200
000300* UNAUTHORIZED DISTRIBUTION OUTSIDE THE DEPARTMENT IS PROHIBITED  00000300
000400****************************************************************  00000400
000500* PROGRAM:  CBPOST                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  Eleanor V. Kitchner                                   00000700
000800*                                                                 00000800
000900* READS A SEQUENTIAL TRANSACTION FILE AGAINST THE ACCOUNT         00000900
001000* MASTER BUILT BY CBSEED, APPLIES EACH CREDIT, DEBIT OR           00001000
001100* TRANSFER, WRITES AN OPERATION JOURNAL ENTRY FOR EVERY           00001100
001200* ACCEPTED POSTING, ACCRUES ONE MONTH OF INTEREST ON EVERY        00001200
001300* SAVING ACCOUNT, AND REWRITES THE UPDATED ACCOUNT MASTER.        00001300
001400*                                                                 00001400
001500* A GOOD CASE FOR DEBUGGING LAB -- INDEED.                        00001500
001600****************************************************************  00001600
001700*    CHANGE LOG                                                   00001700
001800*    86/04/30 JS   ORIGINAL PROGRAM -- CREDIT AND DEBIT ONLY      00001800
001900*    88/02/11 JS   DEBIT NOW REJECTED IF IT WOULD DRIVE A         00001900
002000*                  CURRENT ACCOUNT PAST ITS OVERDRAFT LIMIT       00002000
002100*    90/03/22 RDK  TRANSFER SUPPORT ADDED -- POSTS AS A DEBIT     00002100
002200*                  ON THE SOURCE ACCOUNT FOLLOWED BY A CREDIT     00002200
002300*                  ON THE DESTINATION, ONLY IF THE DEBIT CLEARS   00002300
002400*    93/09/14 RDK  OPER-DESC WIDENED, TRANSFER NARRATIVE TEXT     00002400
002500*                  NOW CARRIES BOTH ACCOUNT NUMBERS               00002500
002600*    96/07/19 TMB  ADDED UPSI-0 TRACE SWITCH FOR PER-TRANSACTION  00002600
002700*                  DIAGNOSTIC DISPLAY (SAME CONVENTION AS CBSEED) 00002700
002800*    97/05/02 TMB  SAVING ACCOUNT INTEREST ACCRUAL ADDED --       00002800
002900*                  ONE MONTH'S INTEREST POSTED AS A CREDIT        00002900
003000*                  OPERATION AFTER ALL TRANSACTIONS ARE READ      00003000
003100*    99/02/08 HNT  Y2K -- OPER-DATE WIDENED TO 9(8) CCYYMMDD,     00003100
003200*                  WAS 9(6) YYMMDD -- SEE OPERREC                 00003200
003300*    02/05/17 TMB  REQ 4471 -- A SUSPENDED ACCOUNT NOW REJECTS    00003300
003400*                  EVERY TRANSACTION CODED AGAINST IT             00003400
003500*    05/09/30 JQP  REJECTED-TRANSACTION COUNT ADDED TO THE RUN    00003500
003600*                  TOTALS DISPLAY (REQ 5190)                      00003600
003700*    05/09/30 JQP  TRACE MODE NOW CROSS-CHECKS THE CUSTOMER ID    00003700
003800*                  PARSED FROM THE WORK ACCOUNT-ID AGAINST THE    00003800
003900*                  TABLE ENTRY FOUND (SAME CHECK AS CBLIST)       00003900
004000*    08/04/22 EVK  REQ 6024 -- INTEREST NOW ROUNDED HALF-UP       00004000
004100*                  DIRECTLY AT TWO DECIMALS; THE OLD CODE ROUNDED 00004100
004200*                  TO FIVE DECIMALS IN WS-INT-RAW AND THEN        00004200
004300*                  TRUNCATED ON THE MOVE TO WS-INT-AMOUNT         00004300
004400*    08/04/22 EVK  REQ 6024 -- RUN TOTALS, INCLUDING TRANS        00004400
004500*                  REJECTED, NOW WRITTEN TO RUNTOT AT CLOSE SO    00004500
004600*                  CBLIST CAN SHOW THE REAL REJECT COUNT          00004600
004700*    08/11/14 EVK  REQ 6031 -- BACKED OUT THE 02/05/17 SUSPENDED  00004700
004800*                  ACCOUNT CHECK ON CREDIT/DEBIT POSTING;         00004800
004900*                  REQUIREMENTS REVIEW FOUND NO PATH EVER MOVES   00004900
005000*                  ACCT-STATUS TO SUSPENDED AND A CREDIT IS TO    00005000
005100*                  POST REGARDLESS OF STATUS                      00005100
005200*    08/11/14 EVK  REQ 6031 -- EACH REJECTED CREDIT OR DEBIT      00005200
005300*                  NOW DISPLAYS THE WORK ACCOUNT-ID, AMOUNT AND   00005300
005400*                  REASON AT REJECT TIME, NOT JUST THE RUNNING    00005400
005500*                  COUNT                                          00005500
005600*    08/18/14 EVK  REQ 6031 -- THE UPSI-0 TRACE SWITCH ADDED      00005600
005700*                  96/07/19 WAS NEVER SET BY ANY JOB STEP IN      00005700
005800*                  PRODUCTION, SO THE "WROTE/REWROTE" CONFIRM     00005800
005900*                  DISPLAYS AND THE ACCT-ID/CUST-ID CROSS-CHECK   00005900
006000*                  NEVER FIRED; BOTH ARE NOW UNCONDITIONAL.       00006000
006100*                  UPSI-0 REMAINS DECLARED FOR THE NEXT STEP      00006100
006200*                  THAT WANTS A RUN-TIME DIAGNOSTIC SWITCH        00006200
006300*    08/18/14 EVK  REQ 6031 -- C01 IS TOP-OF-FORM DROPPED FROM    00006300
006400*                  SPECIAL-NAMES, THIS PROGRAM HAS NO REPORT      00006400
006500*                  FILE TO ADVANCE; CLASS POSTING-CODES NOW       00006500
006600*                  CATCHES A TRAN-CODE OF ANYTHING OTHER THAN     00006600
006700*                  C/D/T, WHICH WAS SILENTLY DROPPED BEFORE       00006700
006800*                  WITH NO REJECT COUNTED AND NO LINE WRITTEN     00006800
006900*    08/18/14 EVK  REQ 6031 -- ACCRUED INTEREST DESCRIPTION       00006900
007000*                  CHANGED FROM 'MONTHLY INTEREST ACCRUAL' TO     00007000
007100*                  'INTEREST ACCRUAL' TO MATCH THE WORDING THE    00007100
007200*                  OPERATION JOURNAL IS REQUIRED TO CARRY         00007200
007300****************************************************************  00007300
007400 IDENTIFICATION DIVISION.                                         00007400
007500 PROGRAM-ID.  CBPOST.                                             00007500
007600 AUTHOR.  ELEANOR V. KITCHNER.                                    00007600
007700 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00007700
007800 DATE-WRITTEN.  04/30/86.                                         00007800
007900 DATE-COMPILED.  04/30/86.                                        00007900
008000 SECURITY.  NON-CONFIDENTIAL.                                     00008000
008100*                                                                 00008100
008200 ENVIRONMENT DIVISION.                                            00008200
008300 CONFIGURATION SECTION.                                           00008300
008400 SOURCE-COMPUTER.  IBM-390.                                       00008400
008500 OBJECT-COMPUTER.  IBM-390.                                       00008500
008600 SPECIAL-NAMES.                                                   00008600
008700     CLASS POSTING-CODES IS 'C' 'D' 'T'                           00008700
008800     UPSI-0 ON STATUS IS WS-TRACE-ON-SW                           00008800
008900            OFF STATUS IS WS-TRACE-OFF-SW.                        00008900
009000*                                                                 00009000
009100 INPUT-OUTPUT SECTION.                                            00009100
009200 FILE-CONTROL.                                                    00009200
009300     SELECT RUN-TOTALS-FILE ASSIGN TO RUNTOT                      00009300
009400         ACCESS IS SEQUENTIAL                                     00009400
009500         FILE STATUS IS WS-RUNTOT-STATUS.                         00009500
009600*                                                                 00009600
009700     SELECT ACCOUNT-FILE-IN ASSIGN TO ACCTIN                      00009700
009800         ACCESS IS SEQUENTIAL                                     00009800
009900         FILE STATUS IS WS-ACCTIN-STATUS.                         00009900
010000*                                                                 00010000
010100     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                    00010100
010200         ACCESS IS SEQUENTIAL                                     00010200
010300         FILE STATUS IS WS-ACCTOUT-STATUS.                        00010300
010400*                                                                 00010400
010500     SELECT TRANSACTION-FILE ASSIGN TO TRANIN                     00010500
010600         ACCESS IS SEQUENTIAL                                     00010600
010700         FILE STATUS IS WS-TRANIN-STATUS.                         00010700
010800*                                                                 00010800
010900     SELECT OPERATION-FILE ASSIGN TO OPERJRNL                     00010900
011000         ACCESS IS SEQUENTIAL                                     00011000
011100         FILE STATUS IS WS-OPERJRNL-STATUS.                       00011100
011200*                                                                 00011200
011300****************************************************************  00011300
011400 DATA DIVISION.                                                   00011400
011500 FILE SECTION.                                                    00011500
011600 FD  RUN-TOTALS-FILE                                              00011600
011700     RECORDING MODE IS F                                          00011700
011800     LABEL RECORDS ARE STANDARD.                                  00011800
011900 COPY RUNREC.                                                     00011900
012000*                                                                 00012000
012100 FD  ACCOUNT-FILE-IN                                              00012100
012200     RECORDING MODE IS F                                          00012200
012300     LABEL RECORDS ARE STANDARD.                                  00012300
012400 01  ACCT-REC-IN                 PIC X(70).                       00012400
012500*                                                                 00012500
012600 FD  ACCOUNT-FILE-OUT                                             00012600
012700     RECORDING MODE IS F                                          00012700
012800     LABEL RECORDS ARE STANDARD.                                  00012800
012900 COPY ACCTREC.                                                    00012900
013000*                                                                 00013000
013100 FD  TRANSACTION-FILE                                             00013100
013200     RECORDING MODE IS F                                          00013200
013300     LABEL RECORDS ARE STANDARD.                                  00013300
013400 COPY TRANREC.                                                    00013400
013500*                                                                 00013500
013600 FD  OPERATION-FILE                                               00013600
013700     RECORDING MODE IS F                                          00013700
013800     LABEL RECORDS ARE STANDARD.                                  00013800
013900 COPY OPERREC.                                                    00013900
014000*                                                                 00014000
014100****************************************************************  00014100
014200 WORKING-STORAGE SECTION.                                         00014200
014300****************************************************************  00014300
014400 77  WS-TRACE-ON-SW              PIC X(01)      VALUE 'N'.        00014400
014500 77  WS-TRACE-OFF-SW             PIC X(01)      VALUE 'Y'.        00014500
014600*                                                                 00014600
014700 01  WS-FILE-STATUSES.                                            00014700
014800     05  WS-RUNTOT-STATUS        PIC X(02)      VALUE '00'.       00014800
014900         88  WS-RUNTOT-OK               VALUE '00'.               00014900
015000     05  WS-ACCTIN-STATUS        PIC X(02)      VALUE '00'.       00015000
015100         88  WS-ACCTIN-OK               VALUE '00'.               00015100
015200         88  WS-ACCTIN-EOF               VALUE '10'.              00015200
015300     05  WS-ACCTOUT-STATUS       PIC X(02)      VALUE '00'.       00015300
015400         88  WS-ACCTOUT-OK              VALUE '00'.               00015400
015500     05  WS-TRANIN-STATUS        PIC X(02)      VALUE '00'.       00015500
015600         88  WS-TRANIN-OK               VALUE '00'.               00015600
015700         88  WS-TRANIN-EOF               VALUE '10'.              00015700
015800     05  WS-OPERJRNL-STATUS      PIC X(02)      VALUE '00'.       00015800
015900         88  WS-OPERJRNL-OK             VALUE '00'.               00015900
016000     05  FILLER                  PIC X(01)      VALUE SPACE.      00016000
016100*                                                                 00016100
016200 01  WS-EOF-SWITCHES.                                             00016200
016300     05  WS-ACCT-EOF-SW          PIC X(01)      VALUE 'N'.        00016300
016400         88  WS-ACCT-EOF                VALUE 'Y'.                00016400
016500     05  WS-TRAN-EOF-SW          PIC X(01)      VALUE 'N'.        00016500
016600         88  WS-TRAN-EOF                VALUE 'Y'.                00016600
016700     05  FILLER                  PIC X(01)      VALUE SPACE.      00016700
016800*                                                                 00016800
016900*    NEXT OPERATION-JOURNAL ID AND THE POSTING DATE STAMPED ON    00016900
017000*    EVERY JOURNAL ENTRY WRITTEN THIS RUN.  REDEFINED INTO        00017000
017100*    CENTURY/YEAR/MONTH/DAY FOR THE STARTUP BANNER.               00017100
017200 01  WS-RUN-DATE-8               PIC 9(08)      VALUE 20021015.   00017200
017300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-8.                   00017300
017400     05  WS-RUN-CCYY             PIC 9(04).                       00017400
017500     05  WS-RUN-MM               PIC 9(02).                       00017500
017600     05  WS-RUN-DD               PIC 9(02).                       00017600
017700*                                                                 00017700
017800 01  WS-COUNTERS.                                                 00017800
017900     05  WS-OPER-SEQ              PIC 9(09) COMP     VALUE 0.     00017900
018000     05  WS-ACCT-TABLE-COUNT      PIC 9(05) COMP     VALUE 0.     00018000
018100     05  WS-ACCT-SUB              PIC 9(05) COMP     VALUE 0.     00018100
018200     05  WS-CREDITS-POSTED        PIC 9(07) COMP     VALUE 0.     00018200
018300     05  WS-DEBITS-POSTED         PIC 9(07) COMP     VALUE 0.     00018300
018400     05  WS-TRANS-REJECTED        PIC 9(07) COMP     VALUE 0.     00018400
018500     05  WS-INTEREST-POSTED       PIC 9(05) COMP     VALUE 0.     00018500
018600     05  FILLER                   PIC X(01)     VALUE SPACE.      00018600
018700*                                                                 00018700
018800*    THE DEBIT/TRANSFER DECISION NEEDS TO KNOW WHETHER THE        00018800
018900*    LEG JUST APPLIED WAS ACCEPTED, SO A TRANSFER'S CREDIT LEG    00018900
019000*    CAN BE SKIPPED WHEN THE DEBIT LEG WAS REJECTED.              00019000
019100 01  WS-POSTING-RESULT-SW        PIC X(01)      VALUE 'N'.        00019100
019200     88  WS-POSTING-ACCEPTED            VALUE 'Y'.                00019200
019300*                                                                 00019300
019400*    COMMON WORK FIELDS PASSED INTO 2100-APPLY-CREDIT AND         00019400
019500*    2200-APPLY-DEBIT BY EVERY CALLER (DIRECT POSTING, A          00019500
019600*    TRANSFER LEG, OR INTEREST ACCRUAL).                          00019600
019700 01  WS-WORK-FIELDS.                                              00019700
019800     05  WS-WORK-ACCT-ID          PIC X(12)      VALUE SPACES.    00019800
019900     05  WS-WORK-ID-PARTS REDEFINES WS-WORK-ACCT-ID.              00019900
020000         10  WS-WID-TYPE          PIC X(02).                      00020000
020100         10  WS-WID-CUST          PIC 9(08).                      00020100
020200         10  WS-WID-SEQ           PIC 9(02).                      00020200
020300     05  WS-WORK-AMOUNT           PIC S9(11)V99   VALUE 0.        00020300
020400     05  WS-WORK-DESC             PIC X(40)      VALUE SPACES.    00020400
020500     05  FILLER                   PIC X(01)      VALUE SPACE.     00020500
020600*                                                                 00020600
020700 01  WS-AMOUNT-VALID-SW          PIC X(01)      VALUE 'N'.        00020700
020800     88  WS-AMOUNT-VALID                VALUE 'Y'.                00020800
020900     88  WS-AMOUNT-NOT-VALID            VALUE 'N'.                00020900
021000*                                                                 00021000
021100 01  WS-ACCOUNT-FOUND-SW         PIC X(01)      VALUE 'N'.        00021100
021200     88  WS-ACCOUNT-FOUND                VALUE 'Y'.               00021200
021300     88  WS-ACCOUNT-NOT-FOUND            VALUE 'N'.               00021300
021400*                                                                 00021400
021500*    IN-MEMORY ACCOUNT TABLE -- THE ENTIRE ACCOUNT MASTER IS      00021500
021600*    SMALL ENOUGH TO HOLD IN STORAGE FOR THE LIFE OF THE RUN,     00021600
021700*    SO EVERY POSTING IS APPLIED AGAINST THE TABLE AND THE        00021700
021800*    WHOLE TABLE IS REWRITTEN AT THE END (SAME IDIOM THE SHOP     00021800
021900*    USES FOR SMALL RATE AND CODE TABLES).  REDEFINED OVER A      00021900
022000*    FLAT CHARACTER AREA SO THE TABLE CAN BE MOVED TO OR FROM     00022000
022100*    ACCT-REC-IN ONE ENTRY AT A TIME WITHOUT A GROUP MOVE         00022100
022200*    ACROSS THE WHOLE TABLE.                                      00022200
022300 01  WS-ACCT-TABLE.                                               00022300
022400     05  WS-ACCT-ENTRY OCCURS 500 TIMES.                          00022400
022500         10  WS-AE-ID             PIC X(12).                      00022500
022600         10  WS-AE-TYPE           PIC X(02).                      00022600
022700             88  WS-AE-IS-CURRENT        VALUE 'CA'.              00022700
022800             88  WS-AE-IS-SAVING         VALUE 'SA'.              00022800
022900         10  WS-AE-CUST-ID        PIC 9(08).                      00022900
023000         10  WS-AE-BALANCE        PIC S9(11)V99.                  00023000
023100         10  WS-AE-CREATE-DATE    PIC 9(08).                      00023100
023200         10  WS-AE-STATUS         PIC X(10).                      00023200
023300             88  WS-AE-STAT-CREATED      VALUE 'CREATED   '.      00023300
023400             88  WS-AE-STAT-ACTIVE       VALUE 'ACTIVATED '.      00023400
023500             88  WS-AE-STAT-SUSPEND      VALUE 'SUSPENDED '.      00023500
023600         10  WS-AE-OVERDRAFT      PIC 9(09)V99.                   00023600
023700         10  WS-AE-INT-RATE       PIC 9(02)V9(03).                00023700
023800         10  FILLER               PIC X(01).                      00023800
023900 01  WS-ACCT-ENTRY-WORK REDEFINES WS-ACCT-TABLE PIC X(35000).     00023900
024000*                                                                 00024000
024100*    ONE MONTH'S SAVING-ACCOUNT INTEREST, COMPUTED AS             00024100
024200*    BALANCE * RATE / 100 / 12, ROUNDED TO CENTS.                 00024200
024300 01  WS-INTEREST-CALC.                                            00024300
024400     05  WS-INT-AMOUNT           PIC S9(11)V99    VALUE 0.        00024400
024500     05  FILLER                  PIC X(01)        VALUE SPACE.    00024500
024600*                                                                 00024600
024700****************************************************************  00024700
024800 PROCEDURE DIVISION.                                              00024800
024900****************************************************************  00024900
025000*                                                                 00025000
025100 0000-MAIN-LOGIC.                                                 00025100
025200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      00025200
025300     PERFORM 1000-LOAD-ACCOUNTS THRU 1000-EXIT.                   00025300
025400     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT.            00025400
025500     PERFORM 3000-ACCRUE-INTEREST THRU 3000-EXIT.                 00025500
025600     PERFORM 4000-REWRITE-ACCOUNTS THRU 4000-EXIT.                00025600
025700     PERFORM 9000-TERMINATE THRU 9000-EXIT.                       00025700
025800     GOBACK.                                                      00025800
025900*                                                                 00025900
026000 0100-INITIALIZE.                                                 00026000
026100     OPEN INPUT  ACCOUNT-FILE-IN.                                 00026100
026200     OPEN INPUT  TRANSACTION-FILE.                                00026200
026300     OPEN OUTPUT OPERATION-FILE.                                  00026300
026400     IF NOT WS-ACCTIN-OK                                          00026400
026500         DISPLAY 'CBPOST: ACCTIN OPEN FAILED, STATUS = '          00026500
026600             WS-ACCTIN-STATUS                                     00026600
026700         GO TO 9900-ABEND                                         00026700
026800     END-IF.                                                      00026800
026900     DISPLAY 'CBPOST: RUN DATE ' WS-RUN-CCYY '-' WS-RUN-MM        00026900
027000         '-' WS-RUN-DD.                                           00027000
027100 0100-EXIT.                                                       00027100
027200     EXIT.                                                        00027200
027300*                                                                 00027300
027400****************************************************************  00027400
027500*    1000-LOAD-ACCOUNTS -- READS THE ACCOUNT MASTER WRITTEN BY    00027500
027600*    CBSEED (OR A PRIOR CBPOST RUN) INTO WS-ACCT-TABLE.           00027600
027700****************************************************************  00027700
027800 1000-LOAD-ACCOUNTS.                                              00027800
027900     READ ACCOUNT-FILE-IN                                         00027900
028000         AT END SET WS-ACCT-EOF TO TRUE                           00028000
028100     END-READ.                                                    00028100
028200     PERFORM 1100-LOAD-ONE-ACCOUNT THRU 1100-EXIT                 00028200
028300         UNTIL WS-ACCT-EOF.                                       00028300
028400 1000-EXIT.                                                       00028400
028500     EXIT.                                                        00028500
028600*                                                                 00028600
028700 1100-LOAD-ONE-ACCOUNT.                                           00028700
028800     ADD 1 TO WS-ACCT-TABLE-COUNT.                                00028800
028900     MOVE ACCT-REC-IN TO WS-ACCT-ENTRY (WS-ACCT-TABLE-COUNT).     00028900
029000     READ ACCOUNT-FILE-IN                                         00029000
029100         AT END SET WS-ACCT-EOF TO TRUE                           00029100
029200     END-READ.                                                    00029200
029300 1100-EXIT.                                                       00029300
029400     EXIT.                                                        00029400
029500*                                                                 00029500
029600****************************************************************  00029600
029700*    2000-PROCESS-TRANSACTIONS -- READS TRANIN AND APPLIES        00029700
029800*    EACH TRANSACTION AGAINST THE IN-MEMORY ACCOUNT TABLE.        00029800
029900****************************************************************  00029900
030000 2000-PROCESS-TRANSACTIONS.                                       00030000
030100     READ TRANSACTION-FILE                                        00030100
030200         AT END SET WS-TRAN-EOF TO TRUE                           00030200
030300     END-READ.                                                    00030300
030400     PERFORM 2050-PROCESS-ONE-TRAN THRU 2050-EXIT                 00030400
030500         UNTIL WS-TRAN-EOF.                                       00030500
030600 2000-EXIT.                                                       00030600
030700     EXIT.                                                        00030700
030800*                                                                 00030800
030900 2050-PROCESS-ONE-TRAN.                                           00030900
031000     MOVE TRAN-ACCT-ID TO WS-WORK-ACCT-ID.                        00031000
031100     MOVE TRAN-AMOUNT  TO WS-WORK-AMOUNT.                         00031100
031200     MOVE TRAN-DESC    TO WS-WORK-DESC.                           00031200
031300     IF TRAN-CODE IS NOT POSTING-CODES                            00031300
031400         DISPLAY 'CBPOST: TRANSACTION REJECTED, BAD CODE '        00031400
031500             WS-WORK-ACCT-ID ' ' TRAN-CODE                        00031500
031600         ADD 1 TO WS-TRANS-REJECTED                               00031600
031700     ELSE                                                         00031700
031800         IF TRAN-IS-CREDIT                                        00031800
031900             PERFORM 2100-APPLY-CREDIT THRU 2100-EXIT             00031900
032000         END-IF                                                   00032000
032100         IF TRAN-IS-DEBIT                                         00032100
032200             PERFORM 2200-APPLY-DEBIT THRU 2200-EXIT              00032200
032300         END-IF                                                   00032300
032400         IF TRAN-IS-TRANSFER                                      00032400
032500             PERFORM 2300-APPLY-TRANSFER THRU 2300-EXIT           00032500
032600         END-IF                                                   00032600
032700     END-IF.                                                      00032700
032800     READ TRANSACTION-FILE                                        00032800
032900         AT END SET WS-TRAN-EOF TO TRUE                           00032900
033000     END-READ.                                                    00033000
033100 2050-EXIT.                                                       00033100
033200     EXIT.                                                        00033200
033300*                                                                 00033300
033400****************************************************************  00033400
033500*    2100-APPLY-CREDIT -- A CREDIT IS ALWAYS ACCEPTED, PROVIDED   00033500
033600*    THE ACCOUNT EXISTS AND THE AMOUNT IS POSITIVE.  EACH         00033600
033700*    REJECTION IS LOGGED WITH THE WORK ACCOUNT-ID AND AMOUNT SO   00033700
033800*    THE OPERATOR CAN TRACE IT BACK TO THE INPUT TRANSACTION.     00033800
033900*    ON ENTRY WS-WORK-ACCT-ID / WS-WORK-AMOUNT / WS-WORK-DESC     00033900
034000*    MUST BE SET BY THE CALLER; ON EXIT WS-POSTING-RESULT-SW      00034000
034100*    REFLECTS WHETHER THE CREDIT WAS POSTED.                      00034100
034200****************************************************************  00034200
034300 2100-APPLY-CREDIT.                                               00034300
034400     MOVE 'N' TO WS-POSTING-RESULT-SW.                            00034400
034500     PERFORM 2400-VALIDATE-AMOUNT THRU 2400-EXIT.                 00034500
034600     IF NOT WS-AMOUNT-VALID                                       00034600
034700         DISPLAY 'CBPOST: CREDIT REJECTED, BAD AMOUNT '           00034700
034800             WS-WORK-ACCT-ID ' ' WS-WORK-AMOUNT                   00034800
034900         ADD 1 TO WS-TRANS-REJECTED                               00034900
035000         GO TO 2100-EXIT                                          00035000
035100     END-IF.                                                      00035100
035200     PERFORM 2410-FIND-ACCOUNT THRU 2410-EXIT.                    00035200
035300     IF NOT WS-ACCOUNT-FOUND                                      00035300
035400         DISPLAY 'CBPOST: CREDIT REJECTED, NO SUCH ACCOUNT '      00035400
035500             WS-WORK-ACCT-ID                                      00035500
035600         ADD 1 TO WS-TRANS-REJECTED                               00035600
035700         GO TO 2100-EXIT                                          00035700
035800     END-IF.                                                      00035800
035900     ADD WS-WORK-AMOUNT TO WS-AE-BALANCE (WS-ACCT-SUB).           00035900
036000     PERFORM 2500-WRITE-OPERATION THRU 2500-EXIT.                 00036000
036100     MOVE 'CREDIT' TO OPER-TYPE.                                  00036100
036200     WRITE OPER-REC.                                              00036200
036300     ADD 1 TO WS-CREDITS-POSTED.                                  00036300
036400     MOVE 'Y' TO WS-POSTING-RESULT-SW.                            00036400
036500 2100-EXIT.                                                       00036500
036600     EXIT.                                                        00036600
036700*                                                                 00036700
036800****************************************************************  00036800
036900*    2200-APPLY-DEBIT -- A DEBIT IS REJECTED IF THE AMOUNT IS     00036900
037000*    NOT POSITIVE, THE ACCOUNT IS NOT FOUND, OR IT WOULD DRIVE    00037000
037100*    THE BALANCE BELOW ZERO LESS THE CURRENT ACCOUNT'S            00037100
037200*    OVERDRAFT LIMIT (A SAVING ACCOUNT HAS NO OVERDRAFT, SO ITS   00037200
037300*    FLOOR IS ZERO).  EACH REJECTION IS LOGGED WITH THE WORK      00037300
037400*    ACCOUNT-ID AND AMOUNT SO THE OPERATOR CAN TRACE IT BACK TO   00037400
037500*    THE INPUT TRANSACTION.                                       00037500
037600****************************************************************  00037600
037700 2200-APPLY-DEBIT.                                                00037700
037800     MOVE 'N' TO WS-POSTING-RESULT-SW.                            00037800
037900     PERFORM 2400-VALIDATE-AMOUNT THRU 2400-EXIT.                 00037900
038000     IF NOT WS-AMOUNT-VALID                                       00038000
038100         DISPLAY 'CBPOST: DEBIT REJECTED, BAD AMOUNT '            00038100
038200             WS-WORK-ACCT-ID ' ' WS-WORK-AMOUNT                   00038200
038300         ADD 1 TO WS-TRANS-REJECTED                               00038300
038400         GO TO 2200-EXIT                                          00038400
038500     END-IF.                                                      00038500
038600     PERFORM 2410-FIND-ACCOUNT THRU 2410-EXIT.                    00038600
038700     IF NOT WS-ACCOUNT-FOUND                                      00038700
038800         DISPLAY 'CBPOST: DEBIT REJECTED, NO SUCH ACCOUNT '       00038800
038900             WS-WORK-ACCT-ID                                      00038900
039000         ADD 1 TO WS-TRANS-REJECTED                               00039000
039100         GO TO 2200-EXIT                                          00039100
039200     END-IF.                                                      00039200
039300     COMPUTE WS-INT-AMOUNT =                                      00039300
039400         WS-AE-BALANCE (WS-ACCT-SUB) - WS-WORK-AMOUNT.            00039400
039500     IF WS-AE-IS-CURRENT (WS-ACCT-SUB)                            00039500
039600         IF WS-INT-AMOUNT < ( WS-AE-OVERDRAFT (WS-ACCT-SUB) * -1 )00039600
039700             DISPLAY 'CBPOST: DEBIT REJECTED, OVERDRAWN '         00039700
039800                 WS-WORK-ACCT-ID ' ' WS-WORK-AMOUNT               00039800
039900             ADD 1 TO WS-TRANS-REJECTED                           00039900
040000             GO TO 2200-EXIT                                      00040000
040100         END-IF                                                   00040100
040200     ELSE                                                         00040200
040300         IF WS-INT-AMOUNT < 0                                     00040300
040400             DISPLAY 'CBPOST: DEBIT REJECTED, OVERDRAWN '         00040400
040500                 WS-WORK-ACCT-ID ' ' WS-WORK-AMOUNT               00040500
040600             ADD 1 TO WS-TRANS-REJECTED                           00040600
040700             GO TO 2200-EXIT                                      00040700
040800         END-IF                                                   00040800
040900     END-IF.                                                      00040900
041000     SUBTRACT WS-WORK-AMOUNT FROM WS-AE-BALANCE (WS-ACCT-SUB).    00041000
041100     PERFORM 2500-WRITE-OPERATION THRU 2500-EXIT.                 00041100
041200     MOVE 'DEBIT ' TO OPER-TYPE.                                  00041200
041300     WRITE OPER-REC.                                              00041300
041400     ADD 1 TO WS-DEBITS-POSTED.                                   00041400
041500     MOVE 'Y' TO WS-POSTING-RESULT-SW.                            00041500
041600 2200-EXIT.                                                       00041600
041700     EXIT.                                                        00041700
041800*                                                                 00041800
041900****************************************************************  00041900
042000*    2300-APPLY-TRANSFER -- DEBITS TRAN-ACCT-ID FOR THE FULL      00042000
042100*    AMOUNT; IF AND ONLY IF THAT DEBIT IS ACCEPTED, CREDITS       00042100
042200*    TRAN-ACCT-ID-2 FOR THE SAME AMOUNT.  EACH LEG WRITES ITS     00042200
042300*    OWN OPERATION JOURNAL ENTRY.                                 00042300
042400****************************************************************  00042400
042500 2300-APPLY-TRANSFER.                                             00042500
042600     MOVE TRAN-ACCT-ID   TO WS-WORK-ACCT-ID.                      00042600
042700     MOVE TRAN-AMOUNT    TO WS-WORK-AMOUNT.                       00042700
042800     STRING 'TRANSFER TO ' TRAN-ACCT-ID-2 DELIMITED BY SIZE       00042800
042900         INTO WS-WORK-DESC.                                       00042900
043000     PERFORM 2200-APPLY-DEBIT THRU 2200-EXIT.                     00043000
043100     IF WS-POSTING-ACCEPTED                                       00043100
043200         MOVE TRAN-ACCT-ID-2 TO WS-WORK-ACCT-ID                   00043200
043300         MOVE TRAN-AMOUNT    TO WS-WORK-AMOUNT                    00043300
043400         STRING 'TRANSFER FROM ' TRAN-ACCT-ID DELIMITED           00043400
043500             BY SIZE INTO WS-WORK-DESC                            00043500
043600         PERFORM 2100-APPLY-CREDIT THRU 2100-EXIT                 00043600
043700     END-IF.                                                      00043700
043800 2300-EXIT.                                                       00043800
043900     EXIT.                                                        00043900
044000*                                                                 00044000
044100****************************************************************  00044100
044200*    2400-VALIDATE-AMOUNT -- THE POSTED AMOUNT MUST BE GREATER    00044200
044300*    THAN ZERO (BOTH CREDIT AND DEBIT).                           00044300
044400****************************************************************  00044400
044500 2400-VALIDATE-AMOUNT.                                            00044500
044600     IF WS-WORK-AMOUNT > 0                                        00044600
044700         SET WS-AMOUNT-VALID TO TRUE                              00044700
044800     ELSE                                                         00044800
044900         SET WS-AMOUNT-NOT-VALID TO TRUE                          00044900
045000     END-IF.                                                      00045000
045100 2400-EXIT.                                                       00045100
045200     EXIT.                                                        00045200
045300*                                                                 00045300
045400****************************************************************  00045400
045500*    2410-FIND-ACCOUNT -- SEQUENTIAL SEARCH OF WS-ACCT-TABLE      00045500
045600*    FOR WS-WORK-ACCT-ID.  WS-ACCT-SUB POINTS AT THE MATCH ON     00045600
045700*    A FOUND CONDITION.                                           00045700
045800****************************************************************  00045800
045900 2410-FIND-ACCOUNT.                                               00045900
046000     SET WS-ACCOUNT-NOT-FOUND TO TRUE.                            00046000
046100     PERFORM 2420-COMPARE-ONE THRU 2420-EXIT                      00046100
046200         VARYING WS-ACCT-SUB FROM 1 BY 1                          00046200
046300         UNTIL WS-ACCT-SUB > WS-ACCT-TABLE-COUNT                  00046300
046400         OR WS-ACCOUNT-FOUND.                                     00046400
046500     IF WS-ACCOUNT-FOUND                                          00046500
046600         IF WS-WID-CUST NOT = WS-AE-CUST-ID (WS-ACCT-SUB)         00046600
046700             DISPLAY 'CBPOST: ACCT-ID/CUST-ID MISMATCH ON '       00046700
046800                 WS-WORK-ACCT-ID                                  00046800
046900         END-IF                                                   00046900
047000     END-IF.                                                      00047000
047100 2410-EXIT.                                                       00047100
047200     EXIT.                                                        00047200
047300*                                                                 00047300
047400 2420-COMPARE-ONE.                                                00047400
047500     IF WS-AE-ID (WS-ACCT-SUB) = WS-WORK-ACCT-ID                  00047500
047600         SET WS-ACCOUNT-FOUND TO TRUE                             00047600
047700     END-IF.                                                      00047700
047800 2420-EXIT.                                                       00047800
047900     EXIT.                                                        00047900
048000*                                                                 00048000
048100****************************************************************  00048100
048200*    2500-WRITE-OPERATION -- BUILDS THE COMMON PART OF A          00048200
048300*    JOURNAL ENTRY (ID, ACCOUNT, DATE, AMOUNT, DESCRIPTION).      00048300
048400*    THE CALLER SETS OPER-TYPE AND WRITES THE RECORD.             00048400
048500****************************************************************  00048500
048600 2500-WRITE-OPERATION.                                            00048600
048700     ADD 1 TO WS-OPER-SEQ.                                        00048700
048800     MOVE WS-OPER-SEQ            TO OPER-ID.                      00048800
048900     MOVE WS-WORK-ACCT-ID        TO OPER-ACCT-ID.                 00048900
049000     MOVE WS-RUN-DATE-8          TO OPER-DATE.                    00049000
049100     MOVE WS-WORK-AMOUNT         TO OPER-AMOUNT.                  00049100
049200     MOVE WS-WORK-DESC           TO OPER-DESC.                    00049200
049300 2500-EXIT.                                                       00049300
049400     EXIT.                                                        00049400
049500*                                                                 00049500
049600****************************************************************  00049600
049700*    3000-ACCRUE-INTEREST -- POSTS ONE MONTH OF INTEREST ON       00049700
049800*    EVERY SAVING ACCOUNT AS A CREDIT OPERATION, AFTER ALL        00049800
049900*    TRANSACTIONS FOR THIS RUN HAVE BEEN APPLIED.                 00049900
050000****************************************************************  00050000
050100 3000-ACCRUE-INTEREST.                                            00050100
050200     PERFORM 3100-ACCRUE-ONE-ACCT THRU 3100-EXIT                  00050200
050300         VARYING WS-ACCT-SUB FROM 1 BY 1                          00050300
050400         UNTIL WS-ACCT-SUB > WS-ACCT-TABLE-COUNT.                 00050400
050500 3000-EXIT.                                                       00050500
050600     EXIT.                                                        00050600
050700*                                                                 00050700
050800 3100-ACCRUE-ONE-ACCT.                                            00050800
050900     IF WS-AE-IS-SAVING (WS-ACCT-SUB)                             00050900
051000*        WS-INT-AMOUNT IS ROUNDED HALF-UP AT ITS OWN TWO          00051000
051100*        DECIMAL PLACES -- DO NOT ROUND THROUGH WS-INT-RAW AND    00051100
051200*        THEN MOVE, THAT MOVE TRUNCATES RATHER THAN ROUNDS.       00051200
051300         COMPUTE WS-INT-AMOUNT ROUNDED =                          00051300
051400             WS-AE-BALANCE (WS-ACCT-SUB)                          00051400
051500             * WS-AE-INT-RATE (WS-ACCT-SUB) / 100 / 12            00051500
051600         IF WS-INT-AMOUNT > 0                                     00051600
051700             MOVE WS-AE-ID (WS-ACCT-SUB)  TO WS-WORK-ACCT-ID      00051700
051800             MOVE WS-INT-AMOUNT           TO WS-WORK-AMOUNT       00051800
051900             MOVE 'INTEREST ACCRUAL' TO WS-WORK-DESC              00051900
052000             PERFORM 2100-APPLY-CREDIT THRU 2100-EXIT             00052000
052100             ADD 1 TO WS-INTEREST-POSTED                          00052100
052200         END-IF                                                   00052200
052300     END-IF.                                                      00052300
052400 3100-EXIT.                                                       00052400
052500     EXIT.                                                        00052500
052600*                                                                 00052600
052700****************************************************************  00052700
052800*    4000-REWRITE-ACCOUNTS -- WRITES THE UPDATED ACCOUNT          00052800
052900*    TABLE BACK OUT IN THE SAME ORDER IT WAS LOADED.              00052900
053000****************************************************************  00053000
053100 4000-REWRITE-ACCOUNTS.                                           00053100
053200     OPEN OUTPUT ACCOUNT-FILE-OUT.                                00053200
053300     IF NOT WS-ACCTOUT-OK                                         00053300
053400         DISPLAY 'CBPOST: ACCTOUT OPEN FAILED, STATUS = '         00053400
053500             WS-ACCTOUT-STATUS                                    00053500
053600         GO TO 9900-ABEND                                         00053600
053700     END-IF.                                                      00053700
053800     PERFORM 4100-REWRITE-ONE-ACCT THRU 4100-EXIT                 00053800
053900         VARYING WS-ACCT-SUB FROM 1 BY 1                          00053900
054000         UNTIL WS-ACCT-SUB > WS-ACCT-TABLE-COUNT.                 00054000
054100     CLOSE ACCOUNT-FILE-OUT.                                      00054100
054200 4000-EXIT.                                                       00054200
054300     EXIT.                                                        00054300
054400*                                                                 00054400
054500 4100-REWRITE-ONE-ACCT.                                           00054500
054600     MOVE WS-AE-ID (WS-ACCT-SUB)            TO ACCT-ID.           00054600
054700     MOVE WS-AE-TYPE (WS-ACCT-SUB)          TO ACCT-TYPE.         00054700
054800     MOVE WS-AE-CUST-ID (WS-ACCT-SUB)       TO ACCT-CUST-ID.      00054800
054900     MOVE WS-AE-BALANCE (WS-ACCT-SUB)       TO ACCT-BALANCE.      00054900
055000     MOVE WS-AE-CREATE-DATE (WS-ACCT-SUB)   TO ACCT-CREATE-DATE.  00055000
055100     MOVE WS-AE-STATUS (WS-ACCT-SUB)        TO ACCT-STATUS.       00055100
055200     MOVE WS-AE-OVERDRAFT (WS-ACCT-SUB)     TO ACCT-OVERDRAFT.    00055200
055300     MOVE WS-AE-INT-RATE (WS-ACCT-SUB)      TO ACCT-INT-RATE.     00055300
055400     WRITE ACCT-REC.                                              00055400
055500     DISPLAY 'CBPOST: REWROTE ACCOUNT ' ACCT-ID.                  00055500
055600 4100-EXIT.                                                       00055600
055700     EXIT.                                                        00055700
055800*                                                                 00055800
055900 9000-TERMINATE.                                                  00055900
056000     OPEN OUTPUT RUN-TOTALS-FILE.                                 00056000
056100     IF NOT WS-RUNTOT-OK                                          00056100
056200         DISPLAY 'CBPOST: RUNTOT OPEN FAILED, STATUS = '          00056200
056300             WS-RUNTOT-STATUS                                     00056300
056400         GO TO 9900-ABEND                                         00056400
056500     END-IF.                                                      00056500
056600     MOVE WS-CREDITS-POSTED   TO RUN-TOT-CREDITS-POSTED.          00056600
056700     MOVE WS-DEBITS-POSTED    TO RUN-TOT-DEBITS-POSTED.           00056700
056800     MOVE WS-INTEREST-POSTED  TO RUN-TOT-INTEREST-POSTED.         00056800
056900     MOVE WS-TRANS-REJECTED   TO RUN-TOT-TRANS-REJECTED.          00056900
057000     WRITE RUN-TOT-REC.                                           00057000
057100     IF NOT WS-RUNTOT-OK                                          00057100
057200         DISPLAY 'CBPOST: RUNTOT WRITE FAILED, STATUS = '         00057200
057300             WS-RUNTOT-STATUS                                     00057300
057400         GO TO 9900-ABEND                                         00057400
057500     END-IF.                                                      00057500
057600     CLOSE RUN-TOTALS-FILE.                                       00057600
057700     CLOSE ACCOUNT-FILE-IN.                                       00057700
057800     CLOSE TRANSACTION-FILE.                                      00057800
057900     CLOSE OPERATION-FILE.                                        00057900
058000     DISPLAY 'CBPOST: CREDITS POSTED    = ' WS-CREDITS-POSTED.    00058000
058100     DISPLAY 'CBPOST: DEBITS POSTED     = ' WS-DEBITS-POSTED.     00058100
058200     DISPLAY 'CBPOST: INTEREST POSTED   = ' WS-INTEREST-POSTED.   00058200
058300     DISPLAY 'CBPOST: TRANS REJECTED    = ' WS-TRANS-REJECTED.    00058300
058400 9000-EXIT.                                                       00058400
058500     EXIT.                                                        00058500
058600*                                                                 00058600
058700 9900-ABEND.                                                      00058700
058800     CLOSE ACCOUNT-FILE-IN.                                       00058800
058900     CLOSE TRANSACTION-FILE.                                      00058900
059000     CLOSE OPERATION-FILE.                                        00059000
059100     MOVE 16 TO RETURN-CODE.                                      00059100
059200     GOBACK.                                                      00059200
