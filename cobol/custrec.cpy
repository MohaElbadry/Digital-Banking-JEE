000100******************************************************************00000100
000200*                                                                 00000200
000300*    CUSTREC  --  CUSTOMER MASTER RECORD LAYOUT                   00000300
000400*                                                                 00000400
000500*    ONE ENTRY PER CUSTOMER ON THE CUSTOMER MASTER FILE.  THE     00000500
000600*    CUSTOMER NUMBER IS ASSIGNED SEQUENTIALLY BY THE SEED BATCH   00000600
000700*    (CBSEED) STARTING AT 1 AND IS CARRIED UNCHANGED ON EVERY     00000700
000800*    ACCOUNT RECORD THAT BELONGS TO THE CUSTOMER (SEE ACCTREC).   00000800
000900*                                                                 00000900
001000*    THE THREE FIELDS BELOW FILL THE 78-BYTE RECORD EXACTLY --    00001000
001100*    THERE IS NO FILLER ON THIS LAYOUT.  DO NOT WIDEN A FIELD     00001100
001200*    WITHOUT RESIZING THE CUSTOMER MASTER FD IN EVERY PROGRAM     00001200
001300*    THAT COPIES THIS MEMBER.                                     00001300
001400*                                                                 00001400
001500*    MAINTENANCE HISTORY                                          00001500
001600*    84/02/14 JS   ORIGINAL LAYOUT FOR CUSTOMER CONVERSION        00001600
001700*    91/07/02 HNT  ADDED CUST-EMAIL, DROPPED OLD TELEX FIELD      00001700
001800*    99/01/11 HNT  Y2K -- CUST-ID WAS PIC 9(4), WIDENED TO 9(8)   00001800
001900*                  SO THE NEW CENTURY DOES NOT OVERFLOW THE       00001900
002000*                  SEQUENCE COUNTER                               00002000
002100******************************************************************00002100
002200 01  CUST-REC.                                                    00002200
002300     05  CUST-ID                 PIC 9(8).                        00002300
002400     05  CUST-NAME               PIC X(30).                      000002400
002500     05  CUST-EMAIL              PIC X(40).                       00002500
