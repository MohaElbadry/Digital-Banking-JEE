000100****************************************************************  00000100
000200* PROPERTY OF COBOL DEVELOPMENT CENTER -- INTERNAL USE ONLY       00000200
000300* UNAUTHORIZED DISTRIBUTION OUTSIDE THE DEPARTMENT IS PROHIBITED  00000300
000400****************************************************************  00000400
000500* PROGRAM:  CBLIST                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  Marcus J. Deline                                      00000700
000800*                                                                 00000800
000900* PRINTS THE ACCOUNT/OPERATION LISTING -- ONE SECTION PER         00000900
001000* CUSTOMER, ONE SUB-SECTION PER ACCOUNT, ONE DETAIL LINE PER      00001000
001100* OPERATION AGAINST THAT ACCOUNT, WITH ACCOUNT, CUSTOMER AND      00001100
001200* GRAND TOTAL LINES AT THE CONTROL BREAKS.                        00001200
001300*                                                                 00001300
001400* A GOOD CASE FOR DEBUGGING LAB -- INDEED.                        00001400
001500****************************************************************  00001500
001600*    CHANGE LOG                                                   00001600
001700*    86/05/02 JS   ORIGINAL PROGRAM -- ACCOUNT DETAIL ONLY        00001700
001800*    90/03/22 RDK  ADDED CUSTOMER SUBTOTAL LINE, ACCOUNTS NOW     00001800
001900*                  GROUPED UNDER THE OWNING CUSTOMER              00001900
002000*    94/01/19 RDK  ADDED OPERATION DETAIL LINES BENEATH EACH      00002000
002100*                  ACCOUNT (PREVIOUSLY ACCOUNT TOTALS ONLY)       00002100
002200*    99/01/11 HNT  Y2K -- REPORT DATE HEADING WIDENED TO SHOW     00002200
002300*                  A FULL 4-DIGIT YEAR, WAS 2-DIGIT               00002300
002400*    02/05/17 TMB  REQ 4471 -- GRAND TOTAL LINE NOW SHOWS THE     00002400
002500*                  REJECTED-TRANSACTION COUNT CARRIED OVER        00002500
002600*                  FROM CBPOST'S RUN TOTALS                       00002600
002700*    05/09/30 JQP  ADDED PAGE BREAK AND RUNNING PAGE NUMBER       00002700
002800*                  FOR THE HELP DESK'S PRINTED COPY (REQ 5190)    00002800
002900*    08/04/22 MJD  REQ 6024 -- 0100-INITIALIZE NOW OPENS RUNTOT   00002900
003000*                  AND LOADS WS-REJECT-COUNT FROM IT -- THE       00003000
003100*                  02/05/17 ENTRY ABOVE DESCRIBED THIS BUT THE    00003100
003200*                  FILE WAS NEVER ACTUALLY WIRED UP UNTIL NOW     00003200
003300*    08/18/14 MJD  REQ 6031 -- THE ACCT-ID/CUST-ID MISMATCH       00003300
003400*                  CHECK IN 3030-PRINT-ACCT-HEADING WAS GATED     00003400
003500*                  ON THE UPSI-0 TRACE SWITCH, WHICH NO JOB       00003500
003600*                  STEP EVER SET, SO IT NEVER FIRED -- NOW        00003600
003700*                  UNCONDITIONAL; CLASS ACCT-TYPE-CODES NOW       00003700
003800*                  FLAGS AN ACCOUNT TYPE OTHER THAN CA/SA ON      00003800
003900*                  THE SAME HEADING LINE                          00003900
004000****************************************************************  00004000
004100 IDENTIFICATION DIVISION.                                         00004100
004200 PROGRAM-ID.  CBLIST.                                             00004200
004300 AUTHOR.  MARCUS J. DELINE.                                       00004300
004400 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00004400
004500 DATE-WRITTEN.  05/02/86.                                         00004500
004600 DATE-COMPILED.  05/02/86.                                        00004600
004700 SECURITY.  NON-CONFIDENTIAL.                                     00004700
004800*                                                                 00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER.  IBM-390.                                       00005100
005200 OBJECT-COMPUTER.  IBM-390.                                       00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     C01 IS TOP-OF-FORM                                           00005400
005500     CLASS ACCT-TYPE-CODES IS 'CA' 'SA'                           00005500
005600     UPSI-0 ON STATUS IS WS-TRACE-ON-SW                           00005600
005700            OFF STATUS IS WS-TRACE-OFF-SW.                        00005700
005800*                                                                 00005800
005900 INPUT-OUTPUT SECTION.                                            00005900
006000 FILE-CONTROL.                                                    00006000
006100     SELECT RUN-TOTALS-FILE ASSIGN TO RUNTOT                      00006100
006200         ACCESS IS SEQUENTIAL                                     00006200
006300         FILE STATUS IS WS-RUNTOT-STATUS.                         00006300
006400*                                                                 00006400
006500     SELECT ACCOUNT-FILE ASSIGN TO ACCTIN                         00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS IS WS-ACCTIN-STATUS.                         00006700
006800*                                                                 00006800
006900     SELECT OPERATION-FILE ASSIGN TO OPERIN                       00006900
007000         ACCESS IS SEQUENTIAL                                     00007000
007100         FILE STATUS IS WS-OPERIN-STATUS.                         00007100
007200*                                                                 00007200
007300     SELECT REPORT-FILE ASSIGN TO ACCTRPT                         00007300
007400         ACCESS IS SEQUENTIAL                                     00007400
007500         FILE STATUS IS WS-REPORT-STATUS.                         00007500
007600*                                                                 00007600
007700****************************************************************  00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000 FD  RUN-TOTALS-FILE                                              00008000
008100     RECORDING MODE IS F                                          00008100
008200     LABEL RECORDS ARE STANDARD.                                  00008200
008300 COPY RUNREC.                                                     00008300
008400*                                                                 00008400
008500 FD  ACCOUNT-FILE                                                 00008500
008600     RECORDING MODE IS F                                          00008600
008700     LABEL RECORDS ARE STANDARD.                                  00008700
008800 COPY ACCTREC.                                                    00008800
008900*                                                                 00008900
009000 FD  OPERATION-FILE                                               00009000
009100     RECORDING MODE IS F                                          00009100
009200     LABEL RECORDS ARE STANDARD.                                  00009200
009300 COPY OPERREC.                                                    00009300
009400*                                                                 00009400
009500 FD  REPORT-FILE                                                  00009500
009600     RECORDING MODE IS F                                          00009600
009700     LABEL RECORDS ARE STANDARD.                                  00009700
009800 01  REPORT-RECORD               PIC X(132).                      00009800
009900*                                                                 00009900
010000****************************************************************  00010000
010100 WORKING-STORAGE SECTION.                                         00010100
010200****************************************************************  00010200
010300 77  WS-TRACE-ON-SW              PIC X(01)      VALUE 'N'.        00010300
010400 77  WS-TRACE-OFF-SW             PIC X(01)      VALUE 'Y'.        00010400
010500*                                                                 00010500
010600 01  WS-FILE-STATUSES.                                            00010600
010700     05  WS-RUNTOT-STATUS        PIC X(02)      VALUE '00'.       00010700
010800         88  WS-RUNTOT-OK               VALUE '00'.               00010800
010900     05  WS-ACCTIN-STATUS        PIC X(02)      VALUE '00'.       00010900
011000         88  WS-ACCTIN-OK               VALUE '00'.               00011000
011100     05  WS-OPERIN-STATUS        PIC X(02)      VALUE '00'.       00011100
011200         88  WS-OPERIN-OK               VALUE '00'.               00011200
011300     05  WS-REPORT-STATUS        PIC X(02)      VALUE '00'.       00011300
011400         88  WS-REPORT-OK               VALUE '00'.               00011400
011500     05  FILLER                  PIC X(01)      VALUE SPACE.      00011500
011600*                                                                 00011600
011700 01  WS-EOF-SWITCHES.                                             00011700
011800     05  WS-ACCT-EOF-SW          PIC X(01)      VALUE 'N'.        00011800
011900         88  WS-ACCT-EOF                VALUE 'Y'.                00011900
012000     05  WS-OPER-EOF-SW          PIC X(01)      VALUE 'N'.        00012000
012100         88  WS-OPER-EOF                VALUE 'Y'.                00012100
012200     05  FILLER                  PIC X(01)      VALUE SPACE.      00012200
012300*                                                                 00012300
012400 01  WS-RUN-DATE-8               PIC 9(08)      VALUE 20021015.   00012400
012500 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-8.                   00012500
012600     05  WS-RUN-CCYY             PIC 9(04).                       00012600
012700     05  WS-RUN-MM               PIC 9(02).                       00012700
012800     05  WS-RUN-DD               PIC 9(02).                       00012800
012900*                                                                 00012900
013000 01  WS-COUNTERS.                                                 00013000
013100     05  WS-LINE-COUNT            PIC 9(03) COMP     VALUE 99.    00013100
013200     05  WS-PAGE-COUNT            PIC 9(05) COMP     VALUE 0.     00013200
013300     05  WS-ACCT-TABLE-COUNT      PIC 9(05) COMP     VALUE 0.     00013300
013400     05  WS-ACCT-SUB              PIC 9(05) COMP     VALUE 0.     00013400
013500     05  WS-ACCT-COUNT            PIC 9(05) COMP     VALUE 0.     00013500
013600     05  WS-OPER-COUNT            PIC 9(07) COMP     VALUE 0.     00013600
013700     05  WS-REJECT-COUNT          PIC 9(07) COMP     VALUE 0.     00013700
013800     05  FILLER                   PIC X(01)     VALUE SPACE.      00013800
013900*                                                                 00013900
014000*    ACCOUNT-ID BROKEN INTO ITS TYPE/CUSTOMER/SEQUENCE PARTS      00014000
014100*    (SAME BUILD CBSEED USES) SO 3030-PRINT-ACCT-HEADING CAN      00014100
014200*    TRACE-CHECK THE ACCOUNT AGAINST ITS CUSTOMER BREAK.          00014200
014300 01  WS-ACCT-ID-BUILD            PIC X(12)      VALUE SPACES.     00014300
014400 01  WS-ACCT-ID-PARTS REDEFINES WS-ACCT-ID-BUILD.                 00014400
014500     05  WS-AID-TYPE              PIC X(02).                      00014500
014600     05  WS-AID-CUST               PIC 9(08).                     00014600
014700     05  WS-AID-SEQ                PIC 9(02).                     00014700
014800*                                                                 00014800
014900*    THE ACCOUNT MASTER IS READ ONCE INTO WS-ACCT-TABLE,          00014900
015000*    SORTED BY CUSTOMER ID THEN ACCOUNT ID (CBPOST AND CBSEED     00015000
015100*    ALREADY WRITE IT IN THAT ORDER, SO NO SORT VERB IS           00015100
015200*    NEEDED HERE), AND DRIVEN ONE ENTRY AT A TIME SO EACH         00015200
015300*    ACCOUNT'S OPERATIONS CAN BE MATCHED OFF THE OPERATION        00015300
015400*    FILE, WHICH IS ALSO IN ACCOUNT-ID ORDER.                     00015400
015500 01  WS-ACCT-TABLE.                                               00015500
015600     05  WS-ACCT-ENTRY OCCURS 500 TIMES.                          00015600
015700         10  WS-AE-ID             PIC X(12).                      00015700
015800         10  WS-AE-TYPE           PIC X(02).                      00015800
015900         10  WS-AE-CUST-ID        PIC 9(08).                      00015900
016000         10  WS-AE-BALANCE        PIC S9(11)V99.                  00016000
016100         10  WS-AE-CREATE-DATE    PIC 9(08).                      00016100
016200         10  WS-AE-STATUS         PIC X(10).                      00016200
016300         10  WS-AE-OVERDRAFT      PIC 9(09)V99.                   00016300
016400         10  WS-AE-INT-RATE       PIC 9(02)V9(03).                00016400
016500         10  FILLER               PIC X(01).                      00016500
016600 01  WS-ACCT-ENTRY-WORK REDEFINES WS-ACCT-TABLE PIC X(35000).     00016600
016700*                                                                 00016700
016800*    RUNNING TOTALS FOR THE CURRENT ACCOUNT, CURRENT CUSTOMER     00016800
016900*    AND THE REPORT GRAND TOTAL.                                  00016900
017000 01  WS-ACCT-TOTALS.                                              00017000
017100     05  WS-ACCT-CREDITS          PIC S9(11)V99 COMP-3  VALUE 0.  00017100
017200     05  WS-ACCT-DEBITS           PIC S9(11)V99 COMP-3  VALUE 0.  00017200
017300     05  FILLER                   PIC X(01)     VALUE SPACE.      00017300
017400*                                                                 00017400
017500 01  WS-CUST-TOTALS.                                              00017500
017600     05  WS-CUST-ID-BREAK         PIC 9(08)             VALUE 0.  00017600
017700     05  WS-CUST-BALANCE-TOTAL    PIC S9(13)V99 COMP-3  VALUE 0.  00017700
017800     05  FILLER                   PIC X(01)     VALUE SPACE.      00017800
017900*                                                                 00017900
018000 01  WS-GRAND-TOTALS.                                             00018000
018100     05  WS-GRAND-ACCT-COUNT      PIC 9(07) COMP        VALUE 0.  00018100
018200     05  WS-GRAND-OPER-COUNT      PIC 9(07) COMP        VALUE 0.  00018200
018300     05  WS-GRAND-CREDITS         PIC S9(13)V99 COMP-3  VALUE 0.  00018300
018400     05  WS-GRAND-DEBITS          PIC S9(13)V99 COMP-3  VALUE 0.  00018400
018500     05  WS-GRAND-BALANCE-TOTAL   PIC S9(13)V99 COMP-3  VALUE 0.  00018500
018600     05  FILLER                   PIC X(01)     VALUE SPACE.      00018600
018700*                                                                 00018700
018800*    PRINT LINES -- EACH A FULL 132-BYTE 01-LEVEL WITH A          00018800
018900*    TRAILING FILLER PAD, PER SHOP CONVENTION.                    00018900
019000 01  WS-PAGE-HEADING-1.                                           00019000
019100     05  FILLER                  PIC X(01)  VALUE SPACE.          00019100
019200     05  FILLER                  PIC X(20)                        00019200
019300                 VALUE 'BANK LEDGER SYSTEM'.                      00019300
019400     05  FILLER                  PIC X(30)                        00019400
019500                 VALUE 'ACCOUNT / OPERATION LISTING'.             00019500
019600     05  FILLER                  PIC X(07)  VALUE 'PAGE '.        00019600
019700     05  PH1-PAGE-NO             PIC ZZZZ9.                       00019700
019800     05  FILLER                  PIC X(65)  VALUE SPACES.         00019800
019900*                                                                 00019900
020000 01  WS-PAGE-HEADING-2.                                           00020000
020100     05  FILLER                  PIC X(01)  VALUE SPACE.          00020100
020200     05  FILLER                  PIC X(10)  VALUE 'RUN DATE '.    00020200
020300     05  PH2-CCYY                PIC 9999.                        00020300
020400     05  FILLER                  PIC X(01)  VALUE '-'.            00020400
020500     05  PH2-MM                  PIC 99.                          00020500
020600     05  FILLER                  PIC X(01)  VALUE '-'.            00020600
020700     05  PH2-DD                  PIC 99.                          00020700
020800     05  FILLER                  PIC X(106) VALUE SPACES.         00020800
020900*                                                                 00020900
021000 01  WS-CUST-HEADING.                                             00021000
021100     05  FILLER                  PIC X(01)  VALUE SPACE.          00021100
021200     05  FILLER                  PIC X(13)  VALUE 'CUSTOMER ID '. 00021200
021300     05  CH-CUST-ID              PIC Z(7)9.                       00021300
021400     05  FILLER                  PIC X(109) VALUE SPACES.         00021400
021500*                                                                 00021500
021600 01  WS-ACCT-HEADING.                                             00021600
021700     05  FILLER                  PIC X(03)  VALUE SPACES.         00021700
021800     05  FILLER                  PIC X(14)  VALUE 'ACCOUNT ID '.  00021800
021900     05  AH-ACCT-ID              PIC X(12).                       00021900
022000     05  FILLER                  PIC X(04)  VALUE SPACES.         00022000
022100     05  FILLER                  PIC X(06)  VALUE 'TYPE '.        00022100
022200     05  AH-ACCT-TYPE            PIC X(02).                       00022200
022300     05  FILLER                  PIC X(87)  VALUE SPACES.         00022300
022400*                                                                 00022400
022500 01  WS-DETAIL-LINE.                                              00022500
022600     05  FILLER                  PIC X(05)  VALUE SPACES.         00022600
022700     05  DL-OPER-ID              PIC Z(8)9.                       00022700
022800     05  FILLER                  PIC X(02)  VALUE SPACES.         00022800
022900     05  DL-OPER-DATE             PIC 9999/99/99.                 00022900
023000     05  FILLER                  PIC X(02)  VALUE SPACES.         00023000
023100     05  DL-OPER-TYPE            PIC X(06).                       00023100
023200     05  FILLER                  PIC X(02)  VALUE SPACES.         00023200
023300     05  DL-OPER-AMOUNT          PIC Z,ZZZ,ZZZ,ZZ9.99-.           00023300
023400     05  FILLER                  PIC X(02)  VALUE SPACES.         00023400
023500     05  DL-OPER-DESC            PIC X(40).                       00023500
023600     05  FILLER                  PIC X(35)  VALUE SPACES.         00023600
023700*                                                                 00023700
023800 01  WS-ACCT-TOTAL-LINE.                                          00023800
023900     05  FILLER                  PIC X(05)  VALUE SPACES.         00023900
024000     05  FILLER                  PIC X(16)                        00024000
024100                 VALUE 'ACCOUNT TOTALS '.                         00024100
024200     05  FILLER                  PIC X(09)  VALUE 'CREDITS '.     00024200
024300     05  ATL-CREDITS             PIC Z,ZZZ,ZZZ,ZZ9.99-.           00024300
024400     05  FILLER                  PIC X(03)  VALUE SPACES.         00024400
024500     05  FILLER                  PIC X(08)  VALUE 'DEBITS '.      00024500
024600     05  ATL-DEBITS              PIC Z,ZZZ,ZZZ,ZZ9.99-.           00024600
024700     05  FILLER                  PIC X(03)  VALUE SPACES.         00024700
024800     05  FILLER                  PIC X(08)  VALUE 'BALANCE '.     00024800
024900     05  ATL-BALANCE             PIC Z,ZZZ,ZZZ,ZZ9.99-.           00024900
025000     05  FILLER                  PIC X(38)  VALUE SPACES.         00025000
025100*                                                                 00025100
025200 01  WS-CUST-TOTAL-LINE.                                          00025200
025300     05  FILLER                  PIC X(01)  VALUE SPACE.          00025300
025400     05  FILLER                  PIC X(17)                        00025400
025500                 VALUE 'CUSTOMER TOTALS '.                        00025500
025600     05  FILLER                  PIC X(20)                        00025600
025700                 VALUE 'BALANCE OF ACCOUNTS '.                    00025700
025800     05  CTL-BALANCE             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.       00025800
025900     05  FILLER                  PIC X(73)  VALUE SPACES.         00025900
026000*                                                                 00026000
026100 01  WS-GRAND-TOTAL-LINE.                                         00026100
026200     05  FILLER                  PIC X(01)  VALUE SPACE.          00026200
026300     05  FILLER                  PIC X(13)  VALUE 'GRAND TOTALS '.00026300
026400     05  FILLER                  PIC X(09)  VALUE 'ACCOUNTS '.    00026400
026500     05  GTL-ACCT-COUNT          PIC ZZ,ZZ9.                      00026500
026600     05  FILLER                  PIC X(03)  VALUE SPACES.         00026600
026700     05  FILLER                  PIC X(12)  VALUE 'OPERATIONS '.  00026700
026800     05  GTL-OPER-COUNT          PIC ZZ,ZZ9.                      00026800
026900     05  FILLER                  PIC X(03)  VALUE SPACES.         00026900
027000     05  FILLER                  PIC X(09)  VALUE 'REJECTS '.     00027000
027100     05  GTL-REJECT-COUNT        PIC ZZ,ZZ9.                      00027100
027200     05  FILLER                  PIC X(46)  VALUE SPACES.         00027200
027300*                                                                 00027300
027400 01  WS-GRAND-TOTAL-LINE-2.                                       00027400
027500     05  FILLER                  PIC X(01)  VALUE SPACE.          00027500
027600     05  FILLER                  PIC X(13)  VALUE 'GRAND TOTALS '.00027600
027700     05  FILLER                  PIC X(09)  VALUE 'CREDITS '.     00027700
027800     05  GTL2-CREDITS            PIC Z,ZZZ,ZZZ,ZZ9.99-.           00027800
027900     05  FILLER                  PIC X(03)  VALUE SPACES.         00027900
028000     05  FILLER                  PIC X(08)  VALUE 'DEBITS '.      00028000
028100     05  GTL2-DEBITS             PIC Z,ZZZ,ZZZ,ZZ9.99-.           00028100
028200     05  FILLER                  PIC X(03)  VALUE SPACES.         00028200
028300     05  FILLER                  PIC X(09)  VALUE 'BALANCE '.     00028300
028400     05  GTL2-BALANCE            PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.       00028400
028500     05  FILLER                  PIC X(25)  VALUE SPACES.         00028500
028600*                                                                 00028600
028700 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.        00028700
028800*                                                                 00028800
028900****************************************************************  00028900
029000 PROCEDURE DIVISION.                                              00029000
029100****************************************************************  00029100
029200*                                                                 00029200
029300 0000-MAIN-LOGIC.                                                 00029300
029400     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      00029400
029500     PERFORM 1000-LOAD-ACCOUNTS THRU 1000-EXIT.                   00029500
029600     PERFORM 3000-PRINT-DETAIL THRU 3000-EXIT.                    00029600
029700     PERFORM 3300-PRINT-GRAND-TOTAL THRU 3300-EXIT.               00029700
029800     PERFORM 9000-TERMINATE THRU 9000-EXIT.                       00029800
029900     GOBACK.                                                      00029900
030000*                                                                 00030000
030100 0100-INITIALIZE.                                                 00030100
030200     OPEN INPUT  RUN-TOTALS-FILE.                                 00030200
030300     IF WS-RUNTOT-OK                                              00030300
030400         READ RUN-TOTALS-FILE                                     00030400
030500             AT END MOVE 0 TO WS-REJECT-COUNT                     00030500
030600             NOT AT END                                           00030600
030700                 MOVE RUN-TOT-TRANS-REJECTED TO WS-REJECT-COUNT   00030700
030800         END-READ                                                 00030800
030900         CLOSE RUN-TOTALS-FILE                                    00030900
031000     ELSE                                                         00031000
031100         MOVE 0 TO WS-REJECT-COUNT                                00031100
031200     END-IF.                                                      00031200
031300     OPEN INPUT  ACCOUNT-FILE.                                    00031300
031400     OPEN INPUT  OPERATION-FILE.                                  00031400
031500     OPEN OUTPUT REPORT-FILE.                                     00031500
031600     IF NOT WS-ACCTIN-OK                                          00031600
031700         DISPLAY 'CBLIST: ACCTIN OPEN FAILED, STATUS = '          00031700
031800             WS-ACCTIN-STATUS                                     00031800
031900         GO TO 9900-ABEND                                         00031900
032000     END-IF.                                                      00032000
032100     READ OPERATION-FILE                                          00032100
032200         AT END SET WS-OPER-EOF TO TRUE                           00032200
032300     END-READ.                                                    00032300
032400 0100-EXIT.                                                       00032400
032500     EXIT.                                                        00032500
032600*                                                                 00032600
032700****************************************************************  00032700
032800*    1000-LOAD-ACCOUNTS -- READS THE ACCOUNT MASTER, ALREADY      00032800
032900*    IN CUSTOMER-ID/ACCOUNT-ID ORDER, INTO WS-ACCT-TABLE.         00032900
033000****************************************************************  00033000
033100 1000-LOAD-ACCOUNTS.                                              00033100
033200     READ ACCOUNT-FILE                                            00033200
033300         AT END SET WS-ACCT-EOF TO TRUE                           00033300
033400     END-READ.                                                    00033400
033500     PERFORM 1100-LOAD-ONE-ACCOUNT THRU 1100-EXIT                 00033500
033600         UNTIL WS-ACCT-EOF.                                       00033600
033700 1000-EXIT.                                                       00033700
033800     EXIT.                                                        00033800
033900*                                                                 00033900
034000 1100-LOAD-ONE-ACCOUNT.                                           00034000
034100     ADD 1 TO WS-ACCT-TABLE-COUNT.                                00034100
034200     MOVE ACCT-ID          TO WS-AE-ID (WS-ACCT-TABLE-COUNT).     00034200
034300     MOVE ACCT-TYPE        TO WS-AE-TYPE (WS-ACCT-TABLE-COUNT).   00034300
034400     MOVE ACCT-CUST-ID     TO                                     00034400
034500         WS-AE-CUST-ID (WS-ACCT-TABLE-COUNT).                     00034500
034600     MOVE ACCT-BALANCE     TO                                     00034600
034700         WS-AE-BALANCE (WS-ACCT-TABLE-COUNT).                     00034700
034800     MOVE ACCT-CREATE-DATE TO                                     00034800
034900         WS-AE-CREATE-DATE (WS-ACCT-TABLE-COUNT).                 00034900
035000     MOVE ACCT-STATUS      TO                                     00035000
035100         WS-AE-STATUS (WS-ACCT-TABLE-COUNT).                      00035100
035200     MOVE ACCT-OVERDRAFT   TO                                     00035200
035300         WS-AE-OVERDRAFT (WS-ACCT-TABLE-COUNT).                   00035300
035400     MOVE ACCT-INT-RATE    TO                                     00035400
035500         WS-AE-INT-RATE (WS-ACCT-TABLE-COUNT).                    00035500
035600     READ ACCOUNT-FILE                                            00035600
035700         AT END SET WS-ACCT-EOF TO TRUE                           00035700
035800     END-READ.                                                    00035800
035900 1100-EXIT.                                                       00035900
036000     EXIT.                                                        00036000
036100*                                                                 00036100
036200****************************************************************  00036200
036300*    3000-PRINT-DETAIL -- DRIVES THE REPORT BODY ONE ACCOUNT AT   00036300
036400*    A TIME, PRINTING A CUSTOMER HEADING WHENEVER THE CUSTOMER    00036400
036500*    ID CHANGES (THE CONTROL BREAK) AND AN ACCOUNT TOTAL LINE     00036500
036600*    AND CUSTOMER TOTAL LINE AT EACH BREAK.                       00036600
036700****************************************************************  00036700
036800 3000-PRINT-DETAIL.                                               00036800
036900     PERFORM 3010-PRINT-ONE-ACCOUNT THRU 3010-EXIT                00036900
037000         VARYING WS-ACCT-SUB FROM 1 BY 1                          00037000
037100         UNTIL WS-ACCT-SUB > WS-ACCT-TABLE-COUNT.                 00037100
037200     IF WS-CUST-ID-BREAK NOT = 0                                  00037200
037300         PERFORM 3200-PRINT-CUST-TOTAL THRU 3200-EXIT             00037300
037400     END-IF.                                                      00037400
037500 3000-EXIT.                                                       00037500
037600     EXIT.                                                        00037600
037700*                                                                 00037700
037800 3010-PRINT-ONE-ACCOUNT.                                          00037800
037900     IF WS-AE-CUST-ID (WS-ACCT-SUB) NOT = WS-CUST-ID-BREAK        00037900
038000         IF WS-CUST-ID-BREAK NOT = 0                              00038000
038100             PERFORM 3200-PRINT-CUST-TOTAL THRU 3200-EXIT         00038100
038200         END-IF                                                   00038200
038300         MOVE WS-AE-CUST-ID (WS-ACCT-SUB) TO WS-CUST-ID-BREAK     00038300
038400         MOVE 0 TO WS-CUST-BALANCE-TOTAL                          00038400
038500         PERFORM 3020-PRINT-CUST-HEADING THRU 3020-EXIT           00038500
038600     END-IF.                                                      00038600
038700     PERFORM 3030-PRINT-ACCT-HEADING THRU 3030-EXIT.              00038700
038800     MOVE 0 TO WS-ACCT-CREDITS.                                   00038800
038900     MOVE 0 TO WS-ACCT-DEBITS.                                    00038900
039000     PERFORM 3040-PRINT-OPERATIONS THRU 3040-EXIT.                00039000
039100     PERFORM 3100-PRINT-ACCT-TOTAL THRU 3100-EXIT.                00039100
039200     ADD WS-AE-BALANCE (WS-ACCT-SUB) TO WS-CUST-BALANCE-TOTAL.    00039200
039300     ADD 1 TO WS-ACCT-COUNT.                                      00039300
039400     ADD WS-ACCT-CREDITS TO WS-GRAND-CREDITS.                     00039400
039500     ADD WS-ACCT-DEBITS  TO WS-GRAND-DEBITS.                      00039500
039600 3010-EXIT.                                                       00039600
039700     EXIT.                                                        00039700
039800*                                                                 00039800
039900 3020-PRINT-CUST-HEADING.                                         00039900
040000     PERFORM 3900-NEW-PAGE THRU 3900-EXIT.                        00040000
040100     MOVE WS-CUST-ID-BREAK TO CH-CUST-ID.                         00040100
040200     WRITE REPORT-RECORD FROM WS-CUST-HEADING.                    00040200
040300     WRITE REPORT-RECORD FROM WS-BLANK-LINE.                      00040300
040400     ADD 2 TO WS-LINE-COUNT.                                      00040400
040500 3020-EXIT.                                                       00040500
040600     EXIT.                                                        00040600
040700*                                                                 00040700
040800 3030-PRINT-ACCT-HEADING.                                         00040800
040900     MOVE WS-AE-ID (WS-ACCT-SUB)   TO AH-ACCT-ID.                 00040900
041000     MOVE WS-AE-TYPE (WS-ACCT-SUB) TO AH-ACCT-TYPE.               00041000
041100     MOVE WS-AE-ID (WS-ACCT-SUB)   TO WS-ACCT-ID-BUILD.           00041100
041200     IF AH-ACCT-TYPE IS NOT ACCT-TYPE-CODES                       00041200
041300         DISPLAY 'CBLIST: UNKNOWN ACCOUNT TYPE ON '               00041300
041400             WS-AE-ID (WS-ACCT-SUB) ' ' AH-ACCT-TYPE              00041400
041500     END-IF.                                                      00041500
041600     IF WS-AID-CUST NOT = WS-AE-CUST-ID (WS-ACCT-SUB)             00041600
041700         DISPLAY 'CBLIST: ACCOUNT-ID/CUST-ID MISMATCH ON '        00041700
041800             WS-AE-ID (WS-ACCT-SUB)                               00041800
041900     END-IF.                                                      00041900
042000     WRITE REPORT-RECORD FROM WS-ACCT-HEADING.                    00042000
042100     ADD 1 TO WS-LINE-COUNT.                                      00042100
042200     ADD 1 TO WS-GRAND-ACCT-COUNT.                                00042200
042300 3030-EXIT.                                                       00042300
042400     EXIT.                                                        00042400
042500*                                                                 00042500
042600****************************************************************  00042600
042700*    3040-PRINT-OPERATIONS -- THE OPERATION FILE IS IN            00042700
042800*    ACCOUNT-ID ORDER, SO WE CONSUME IT IN STEP WITH THE          00042800
042900*    ACCOUNT TABLE -- EVERY OPERATION WHOSE OPER-ACCT-ID          00042900
043000*    MATCHES THE CURRENT ACCOUNT IS PRINTED AND ROLLED INTO       00043000
043100*    THE ACCOUNT TOTALS.                                          00043100
043200****************************************************************  00043200
043300 3040-PRINT-OPERATIONS.                                           00043300
043400     PERFORM 3050-PRINT-ONE-OPERATION THRU 3050-EXIT              00043400
043500         UNTIL WS-OPER-EOF                                        00043500
043600         OR OPER-ACCT-ID NOT = WS-AE-ID (WS-ACCT-SUB).            00043600
043700 3040-EXIT.                                                       00043700
043800     EXIT.                                                        00043800
043900*                                                                 00043900
044000 3050-PRINT-ONE-OPERATION.                                        00044000
044100     MOVE OPER-ID                 TO DL-OPER-ID.                  00044100
044200     MOVE OPER-DATE               TO DL-OPER-DATE.                00044200
044300     MOVE OPER-TYPE               TO DL-OPER-TYPE.                00044300
044400     MOVE OPER-AMOUNT             TO DL-OPER-AMOUNT.              00044400
044500     MOVE OPER-DESC               TO DL-OPER-DESC.                00044500
044600     WRITE REPORT-RECORD FROM WS-DETAIL-LINE.                     00044600
044700     ADD 1 TO WS-LINE-COUNT.                                      00044700
044800     ADD 1 TO WS-OPER-COUNT.                                      00044800
044900     ADD 1 TO WS-GRAND-OPER-COUNT.                                00044900
045000     IF OPER-IS-CREDIT                                            00045000
045100         ADD OPER-AMOUNT TO WS-ACCT-CREDITS                       00045100
045200     ELSE                                                         00045200
045300         ADD OPER-AMOUNT TO WS-ACCT-DEBITS                        00045300
045400     END-IF.                                                      00045400
045500     READ OPERATION-FILE                                          00045500
045600         AT END SET WS-OPER-EOF TO TRUE                           00045600
045700     END-READ.                                                    00045700
045800 3050-EXIT.                                                       00045800
045900     EXIT.                                                        00045900
046000*                                                                 00046000
046100 3100-PRINT-ACCT-TOTAL.                                           00046100
046200     MOVE WS-ACCT-CREDITS             TO ATL-CREDITS.             00046200
046300     MOVE WS-ACCT-DEBITS               TO ATL-DEBITS.             00046300
046400     MOVE WS-AE-BALANCE (WS-ACCT-SUB)  TO ATL-BALANCE.            00046400
046500     WRITE REPORT-RECORD FROM WS-ACCT-TOTAL-LINE.                 00046500
046600     WRITE REPORT-RECORD FROM WS-BLANK-LINE.                      00046600
046700     ADD 2 TO WS-LINE-COUNT.                                      00046700
046800 3100-EXIT.                                                       00046800
046900     EXIT.                                                        00046900
047000*                                                                 00047000
047100 3200-PRINT-CUST-TOTAL.                                           00047100
047200     MOVE WS-CUST-BALANCE-TOTAL TO CTL-BALANCE.                   00047200
047300     WRITE REPORT-RECORD FROM WS-CUST-TOTAL-LINE.                 00047300
047400     WRITE REPORT-RECORD FROM WS-BLANK-LINE.                      00047400
047500     ADD 2 TO WS-LINE-COUNT.                                      00047500
047600     ADD WS-CUST-BALANCE-TOTAL TO WS-GRAND-BALANCE-TOTAL.         00047600
047700 3200-EXIT.                                                       00047700
047800     EXIT.                                                        00047800
047900*                                                                 00047900
048000****************************************************************  00048000
048100*    3300-PRINT-GRAND-TOTAL -- LAST TWO LINES OF THE REPORT.      00048100
048200*    WS-REJECT-COUNT IS LOADED AT 0100-INITIALIZE FROM THE        00048200
048300*    RUN-TOTALS RECORD CBPOST WRITES TO RUNTOT AT CLOSE; IF       00048300
048400*    THE RUNTOT FILE IS MISSING (CBPOST NOT YET RUN THIS CYCLE)   00048400
048500*    THE COUNT IS LEFT AT ZERO RATHER THAN ABENDING THE REPORT.   00048500
048600****************************************************************  00048600
048700 3300-PRINT-GRAND-TOTAL.                                          00048700
048800     MOVE WS-GRAND-ACCT-COUNT    TO GTL-ACCT-COUNT.               00048800
048900     MOVE WS-GRAND-OPER-COUNT    TO GTL-OPER-COUNT.               00048900
049000     MOVE WS-REJECT-COUNT        TO GTL-REJECT-COUNT.             00049000
049100     WRITE REPORT-RECORD FROM WS-GRAND-TOTAL-LINE.                00049100
049200     MOVE WS-GRAND-CREDITS       TO GTL2-CREDITS.                 00049200
049300     MOVE WS-GRAND-DEBITS        TO GTL2-DEBITS.                  00049300
049400     MOVE WS-GRAND-BALANCE-TOTAL TO GTL2-BALANCE.                 00049400
049500     WRITE REPORT-RECORD FROM WS-GRAND-TOTAL-LINE-2.              00049500
049600     ADD 2 TO WS-LINE-COUNT.                                      00049600
049700 3300-EXIT.                                                       00049700
049800     EXIT.                                                        00049800
049900*                                                                 00049900
050000****************************************************************  00050000
050100*    3900-NEW-PAGE -- STARTS A NEW PAGE WHENEVER THE CUSTOMER     00050100
050200*    HEADING WOULD OTHERWISE RUN PAST LINE 55 OF THE FORM.        00050200
050300****************************************************************  00050300
050400 3900-NEW-PAGE.                                                   00050400
050500     IF WS-LINE-COUNT > 55                                        00050500
050600         ADD 1 TO WS-PAGE-COUNT                                   00050600
050700         MOVE WS-PAGE-COUNT TO PH1-PAGE-NO                        00050700
050800         MOVE WS-RUN-CCYY TO PH2-CCYY                             00050800
050900         MOVE WS-RUN-MM   TO PH2-MM                               00050900
051000         MOVE WS-RUN-DD   TO PH2-DD                               00051000
051100         WRITE REPORT-RECORD FROM WS-PAGE-HEADING-1               00051100
051200             AFTER ADVANCING C01                                  00051200
051300         WRITE REPORT-RECORD FROM WS-PAGE-HEADING-2               00051300
051400         WRITE REPORT-RECORD FROM WS-BLANK-LINE                   00051400
051500         MOVE 3 TO WS-LINE-COUNT                                  00051500
051600     END-IF.                                                      00051600
051700 3900-EXIT.                                                       00051700
051800     EXIT.                                                        00051800
051900*                                                                 00051900
052000 9000-TERMINATE.                                                  00052000
052100     CLOSE ACCOUNT-FILE.                                          00052100
052200     CLOSE OPERATION-FILE.                                        00052200
052300     CLOSE REPORT-FILE.                                           00052300
052400     DISPLAY 'CBLIST: ACCOUNTS LISTED   = ' WS-ACCT-COUNT.        00052400
052500     DISPLAY 'CBLIST: OPERATIONS LISTED = ' WS-OPER-COUNT.        00052500
052600 9000-EXIT.                                                       00052600
052700     EXIT.                                                        00052700
052800*                                                                 00052800
052900 9900-ABEND.                                                      00052900
053000     CLOSE ACCOUNT-FILE.                                          00053000
053100     CLOSE OPERATION-FILE.                                        00053100
053200     CLOSE REPORT-FILE.                                           00053200
053300     MOVE 16 TO RETURN-CODE.                                      00053300
053400     GOBACK.                                                      00053400
