000100****************************************************************  00000100
000200* PROPERTY OF COBOL DEVELOPMENT CENTER -- INTERNAL USE ONLY       00000200
000300* UNAUTHORIZED DISTRIBUTION OUTSIDE THE DEPARTMENT IS PROHIBITED  00000300
000400****************************************************************  00000400
000500* PROGRAM:  CBSEED                                                00000500
000600*                                                                 00000600
000700* AUTHOR :  Harold N. Tate                                        00000700
000800*                                                                 00000800
000900* BUILDS THE INITIAL CUSTOMER MASTER AND ACCOUNT MASTER FOR A     00000900
001000* NEW BANK LEDGER -- SEEDS A FIXED SET OF CUSTOMERS, AND FOR      00001000
001100* EACH CUSTOMER ONE CURRENT ACCOUNT AND ONE SAVING ACCOUNT.       00001100
001200* RUN ONCE, BEFORE CBPOST IS EVER RUN AGAINST THE LEDGER.         00001200
001300*                                                                 00001300
001400* ALSO CARRIES THE CUSTOMER MAINTENANCE VERBS (ADD/LOOKUP/        00001400
001500* SEARCH/UPDATE/DELETE) AGAINST THE IN-MEMORY CUSTOMER TABLE      00001500
001600* BUILT DURING THE SEED PASS, FOR USE BY ANY FUTURE ON-REQUEST    00001600
001700* MAINTENANCE DRIVER -- THIS RUN ONLY EXERCISES CUST-ADD.         00001700
001800****************************************************************  00001800
001900*    CHANGE LOG                                                   00001900
002000*    86/01/15 HNT  ORIGINAL PROGRAM -- FOUR-CUSTOMER SEED SET     00002000
002100*    86/03/02 HNT  ADDED SAVING ACCOUNT SEED, INT RATE 4.5 PCT    00002100
002200*    87/06/18 JS   OVERDRAFT LIMIT RAISED TO 10000.00 PER         00002200
002300*                  REQ 0142 FROM RETAIL BANKING                   00002300
002400*    90/03/25 RDK  ACCOUNT-ID NOW BUILT FROM TYPE + CUST ID +     00002400
002500*                  SEQUENCE RATHER THAN A FLAT COUNTER, SO IDS    00002500
002600*                  SURVIVE A RERUN OF THE SEED JOB                00002600
002700*                  SORTED BY CUSTOMER ID                          00002700
002800*    93/11/09 RDK  ADDED CUST-SEARCH FOR THE HELP DESK KEYWORD    00002800
002900*                  LOOKUP REQUEST (REQ 0308)                      00002900
003000*    96/02/14 TMB  ADDED UPSI-0 TRACE SWITCH FOR DIAGNOSTIC       00003000
003100*                  DISPLAY OF EACH RECORD WRITTEN                 00003100
003200*    98/12/03 RDK  Y2K -- RUN DATE FIELD WIDENED TO 9(8) CCYYMMDD,00003200
003300*                  WAS 9(6) YYMMDD.  ACCOUNT-CREATE-DATE ON THE   00003300
003400*                  MASTER FOLLOWS THE SAME WIDTH -- SEE ACCTREC.  00003400
003500*    99/01/11 HNT  Y2K -- CUSTOMER ID WIDENED TO 9(8), SEE CUSTREC00003500
003600*    02/05/17 TMB  REQ 4471 -- ACCOUNT STATUS OF A SEEDED ACCOUNT 00003600
003700*                  IS NOW 'CREATED' RATHER THAN 'ACTIVATED' --    00003700
003800*                  ACTIVATION IS A SEPARATE STEP NOT DONE HERE    00003800
003900*    05/09/30 JQP  ADDED CUST-UPDATE AND CUST-DELETE VERBS FOR    00003900
004000*                  THE HELP DESK MAINTENANCE SCREEN (REQ 5190)    00004000
004100*    08/04/22 TMB  REQ 6024 -- 2100/2200 NOW REJECT THE ACCOUNT   00004100
004200*                  IF THE CUSTOMER ID IS NOT ON THE MASTER TABLE, 00004200
004300*                  INSTEAD OF WRITING AN ORPHAN ACCOUNT RECORD;   00004300
004400*                  REJECTS ARE COUNTED IN WS-ACCTS-REJECTED       00004400
004500*    08/04/22 TMB  REQ 6024 -- CUST-SEARCH NOW SCANS FOR THE      00004500
004600*                  KEYWORD ANYWHERE IN THE NAME, NOT JUST AN      00004600
004700*                  EXACT MATCH ON THE WHOLE FIELD                 00004700
004800*    08/18/14 EVK  REQ 6031 -- C01 IS TOP-OF-FORM DROPPED FROM    00004800
004900*                  SPECIAL-NAMES, THIS PROGRAM HAS NO REPORT      00004900
005000*                  FILE TO ADVANCE; CLASS NUMERIC-DIGITS NOW      00005000
005100*                  CHECKS THE CUST-ID PORTION OF A NEW ACCOUNT    00005100
005200*                  ID BEFORE IT IS BUILT; THE TRACE-SWITCH GATE   00005200
005300*                  ON THE "WROTE ACCOUNT"/"WROTE CUSTOMER"        00005300
005400*                  DISPLAYS IS REMOVED -- UPSI-0 WAS NEVER SET    00005400
005500*                  BY ANY JOB STEP SO THEY NEVER FIRED; UPSI-0    00005500
005600*                  REMAINS DECLARED FOR A FUTURE DIAGNOSTIC STEP  00005600
005700****************************************************************  00005700
005800 IDENTIFICATION DIVISION.                                         00005800
005900 PROGRAM-ID.  CBSEED.                                             00005900
006000 AUTHOR.  HAROLD N. TATE.                                         00006000
006100 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00006100
006200 DATE-WRITTEN.  01/15/86.                                         00006200
006300 DATE-COMPILED.  01/15/86.                                        00006300
006400 SECURITY.  NON-CONFIDENTIAL.                                     00006400
006500*                                                                 00006500
006600 ENVIRONMENT DIVISION.                                            00006600
006700 CONFIGURATION SECTION.                                           00006700
006800 SOURCE-COMPUTER.  IBM-390.                                       00006800
006900 OBJECT-COMPUTER.  IBM-390.                                       00006900
007000 SPECIAL-NAMES.                                                   00007000
007100     CLASS NUMERIC-DIGITS IS '0123456789'                         00007100
007200     UPSI-0 ON STATUS IS WS-TRACE-ON-SW                           00007200
007300            OFF STATUS IS WS-TRACE-OFF-SW.                        00007300
007400*                                                                 00007400
007500 INPUT-OUTPUT SECTION.                                            00007500
007600 FILE-CONTROL.                                                    00007600
007700     SELECT CUSTOMER-FILE-OUT ASSIGN TO CUSTOUT                   00007700
007800         ACCESS IS SEQUENTIAL                                     00007800
007900         FILE STATUS IS WS-CUSTOUT-STATUS.                        00007900
008000*                                                                 00008000
008100     SELECT ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT                    00008100
008200         ACCESS IS SEQUENTIAL                                     00008200
008300         FILE STATUS IS WS-ACCTOUT-STATUS.                        00008300
008400*                                                                 00008400
008500****************************************************************  00008500
008600 DATA DIVISION.                                                   00008600
008700 FILE SECTION.                                                    00008700
008800*                                                                 00008800
008900 FD  CUSTOMER-FILE-OUT                                            00008900
009000     RECORDING MODE IS F                                          00009000
009100     LABEL RECORDS ARE STANDARD.                                  00009100
009200 COPY CUSTREC.                                                    00009200
009300*                                                                 00009300
009400 FD  ACCOUNT-FILE-OUT                                             00009400
009500     RECORDING MODE IS F                                          00009500
009600     LABEL RECORDS ARE STANDARD.                                  00009600
009700 COPY ACCTREC.                                                    00009700
009800*                                                                 00009800
009900****************************************************************  00009900
010000 WORKING-STORAGE SECTION.                                         00010000
010100****************************************************************  00010100
010200 77  WS-TRACE-ON-SW              PIC X(01)      VALUE 'N'.        00010200
010300 77  WS-TRACE-OFF-SW             PIC X(01)      VALUE 'Y'.        00010300
010400*                                                                 00010400
010500 01  WS-FILE-STATUSES.                                            00010500
010600     05  WS-CUSTOUT-STATUS       PIC X(02)      VALUE '00'.       00010600
010700         88  WS-CUSTOUT-OK              VALUE '00'.               00010700
010800     05  WS-ACCTOUT-STATUS       PIC X(02)      VALUE '00'.       00010800
010900         88  WS-ACCTOUT-OK               VALUE '00'.              00010900
011000     05  FILLER                  PIC X(01)      VALUE SPACE.      00011000
011100*                                                                 00011100
011200*    RUN DATE -- STAMPED ON EVERY SEEDED ACCOUNT.  REDEFINED      00011200
011300*    INTO CENTURY/YEAR/MONTH/DAY FOR THE STARTUP BANNER.          00011300
011400 01  WS-RUN-DATE-8               PIC 9(08)      VALUE 20021015.   00011400
011500 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-8.                   00011500
011600     05  WS-RUN-CCYY             PIC 9(04).                       00011600
011700     05  WS-RUN-MM               PIC 9(02).                       00011700
011800     05  WS-RUN-DD               PIC 9(02).                       00011800
011900*                                                                 00011900
012000*    ACCOUNT-ID IS BUILT AS A 2-CHAR ACCOUNT TYPE, AN 8-DIGIT     00012000
012100*    CUSTOMER ID AND A 2-DIGIT SEQUENCE (01 = CURRENT ACCOUNT     00012100
012200*    ALWAYS SEEDED FIRST, 02 = SAVING ACCOUNT SEEDED SECOND).     00012200
012300 01  WS-ACCT-ID-BUILD             PIC X(12)     VALUE SPACES.     00012300
012400 01  WS-ACCT-ID-PARTS REDEFINES WS-ACCT-ID-BUILD.                 00012400
012500     05  WS-AID-TYPE              PIC X(02).                      00012500
012600     05  WS-AID-CUST               PIC 9(08).                     00012600
012700     05  WS-AID-SEQ                PIC 9(02).                     00012700
012800*                                                                 00012800
012900 01  WS-COUNTERS.                                                 00012900
013000     05  WS-CUST-SEQ              PIC 9(08) COMP     VALUE 0.     00013000
013100     05  WS-CUSTOMERS-WRITTEN     PIC 9(04) COMP     VALUE 0.     00013100
013200     05  WS-ACCOUNTS-WRITTEN      PIC 9(04) COMP     VALUE 0.     00013200
013300     05  WS-SUB                   PIC 9(04) COMP     VALUE 0.     00013300
013400     05  WS-MATCH-SUB             PIC 9(04) COMP     VALUE 0.     00013400
013500     05  WS-ACCTS-REJECTED        PIC 9(04) COMP     VALUE 0.     00013500
013600     05  FILLER                   PIC X(01)     VALUE SPACE.      00013600
013700*                                                                 00013700
013800*    FIXED SEED DATA FOR THE FOUR CUSTOMERS THIS JOB CREATES.     00013800
013900*    LAID OUT AS 70-BYTE SLOTS (30 NAME + 40 EMAIL) AND           00013900
014000*    REDEFINED AS A TABLE SO 4000-CUST-ADD CAN WALK IT BY         00014000
014100*    SUBSCRIPT -- SAME IDIOM THE SHOP USES FOR RATE/CODE          00014100
014200*    TABLES ELSEWHERE.                                            00014200
014300 01  WS-SEED-CUST-DATA.                                           00014300
014400     05  FILLER  PIC X(30) VALUE 'ALICE JOHNSON'.                 00014400
014500     05  FILLER  PIC X(40) VALUE 'ALICE.JOHNSON@EXAMPLE.COM'.     00014500
014600     05  FILLER  PIC X(30) VALUE 'BRIAN CARVER'.                  00014600
014700     05  FILLER  PIC X(40) VALUE 'BRIAN.CARVER@EXAMPLE.COM'.      00014700
014800     05  FILLER  PIC X(30) VALUE 'CARLA DIAZ'.                    00014800
014900     05  FILLER  PIC X(40) VALUE 'CARLA.DIAZ@EXAMPLE.COM'.        00014900
015000     05  FILLER  PIC X(30) VALUE 'DEREK OSEI'.                    00015000
015100     05  FILLER  PIC X(40) VALUE 'DEREK.OSEI@EXAMPLE.COM'.        00015100
015200 01  WS-SEED-CUST-TABLE REDEFINES WS-SEED-CUST-DATA.              00015200
015300     05  WS-SEED-CUST            OCCURS 4 TIMES.                  00015300
015400         10  WS-SEED-NAME         PIC X(30).                      00015400
015500         10  WS-SEED-EMAIL        PIC X(40).                      00015500
015600*                                                                 00015600
015700*    IN-MEMORY IMAGE OF WHAT HAS BEEN WRITTEN TO THE CUSTOMER     00015700
015800*    MASTER THIS RUN -- SERVES CUST-LOOKUP, CUST-SEARCH,          00015800
015900*    CUST-UPDATE AND CUST-DELETE.                                 00015900
016000 01  WS-CUST-MASTER-TABLE.                                        00016000
016100     05  WS-CUST-MASTER-ENTRY     OCCURS 4 TIMES.                 00016100
016200         10  WS-CMT-ID            PIC 9(08).                      00016200
016300         10  WS-CMT-NAME          PIC X(30).                      00016300
016400         10  WS-CMT-EMAIL         PIC X(40).                      00016400
016500         10  WS-CMT-DELETED-SW    PIC X(01)     VALUE 'N'.        00016500
016600             88  WS-CMT-IS-DELETED     VALUE 'Y'.                 00016600
016700         10  FILLER               PIC X(01).                      00016700
016800*                                                                 00016800
016900 01  WS-LOOKUP-WORK.                                              00016900
017000     05  WS-LU-ID                 PIC 9(08)     VALUE 0.          00017000
017100     05  WS-LU-FOUND-SW           PIC X(01)     VALUE 'N'.        00017100
017200         88  WS-LU-FOUND                 VALUE 'Y'.               00017200
017300     05  WS-LU-NAME               PIC X(30)     VALUE SPACES.     00017300
017400     05  WS-LU-EMAIL              PIC X(40)     VALUE SPACES.     00017400
017500     05  FILLER                   PIC X(01)     VALUE SPACE.      00017500
017600*                                                                 00017600
017700 01  WS-SEARCH-WORK.                                              00017700
017800     05  WS-SEARCH-KEYWORD        PIC X(30)     VALUE SPACES.     00017800
017900     05  WS-SEARCH-HIT-COUNT      PIC 9(04) COMP     VALUE 0.     00017900
018000     05  WS-KEYWORD-LEN           PIC 9(02) COMP     VALUE 0.     00018000
018100     05  WS-SCAN-SUB              PIC 9(02) COMP     VALUE 0.     00018100
018200     05  WS-SCAN-LIMIT            PIC 9(02) COMP     VALUE 0.     00018200
018300     05  WS-NAME-MATCH-SW         PIC X(01)     VALUE 'N'.        00018300
018400         88  WS-NAME-MATCHES            VALUE 'Y'.                00018400
018500     05  FILLER                   PIC X(01)     VALUE SPACE.      00018500
018600*                                                                 00018600
018700****************************************************************  00018700
018800 PROCEDURE DIVISION.                                              00018800
018900****************************************************************  00018900
019000*                                                                 00019000
019100 0000-MAIN-LOGIC.                                                 00019100
019200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                      00019200
019300     PERFORM 1000-SEED-CUSTOMERS THRU 1000-EXIT.                  00019300
019400     PERFORM 2000-SEED-ACCOUNTS THRU 2000-EXIT.                   00019400
019500     PERFORM 3000-WRITE-MASTERS THRU 3000-EXIT.                   00019500
019600     PERFORM 9000-TERMINATE THRU 9000-EXIT.                       00019600
019700     GOBACK.                                                      00019700
019800*                                                                 00019800
019900 0100-INITIALIZE.                                                 00019900
020000     OPEN OUTPUT CUSTOMER-FILE-OUT.                               00020000
020100     IF NOT WS-CUSTOUT-OK                                         00020100
020200         DISPLAY 'CBSEED: CUSTOUT OPEN FAILED, STATUS = '         00020200
020300             WS-CUSTOUT-STATUS                                    00020300
020400         GO TO 9900-ABEND                                         00020400
020500     END-IF.                                                      00020500
020600     OPEN OUTPUT ACCOUNT-FILE-OUT.                                00020600
020700     IF NOT WS-ACCTOUT-OK                                         00020700
020800         DISPLAY 'CBSEED: ACCTOUT OPEN FAILED, STATUS = '         00020800
020900             WS-ACCTOUT-STATUS                                    00020900
021000         GO TO 9900-ABEND                                         00021000
021100     END-IF.                                                      00021100
021200     DISPLAY 'CBSEED: RUN DATE ' WS-RUN-CCYY '-' WS-RUN-MM        00021200
021300         '-' WS-RUN-DD.                                           00021300
021400 0100-EXIT.                                                       00021400
021500     EXIT.                                                        00021500
021600*                                                                 00021600
021700****************************************************************  00021700
021800*    1000-SEED-CUSTOMERS -- SEEDS THE FOUR CUSTOMERS FOR THIS RUN.00021800
021900****************************************************************  00021900
022000 1000-SEED-CUSTOMERS.                                             00022000
022100     PERFORM 1100-SEED-ONE-CUSTOMER THRU 1100-EXIT                00022100
022200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.             00022200
022300 1000-EXIT.                                                       00022300
022400     EXIT.                                                        00022400
022500*                                                                 00022500
022600 1100-SEED-ONE-CUSTOMER.                                          00022600
022700     PERFORM 4000-CUST-ADD THRU 4000-EXIT.                        00022700
022800 1100-EXIT.                                                       00022800
022900     EXIT.                                                        00022900
023000*                                                                 00023000
023100****************************************************************  00023100
023200*    2000-SEED-ACCOUNTS -- OPENS ONE CURRENT AND ONE SAVING       00023200
023300*    ACCOUNT FOR EACH CUSTOMER SEEDED ABOVE.                      00023300
023400****************************************************************  00023400
023500 2000-SEED-ACCOUNTS.                                              00023500
023600     PERFORM 2050-SEED-ACCTS-FOR-CUST THRU 2050-EXIT              00023600
023700         VARYING WS-SUB FROM 1 BY 1                               00023700
023800         UNTIL WS-SUB > WS-CUSTOMERS-WRITTEN.                     00023800
023900 2000-EXIT.                                                       00023900
024000     EXIT.                                                        00024000
024100*                                                                 00024100
024200 2050-SEED-ACCTS-FOR-CUST.                                        00024200
024300     PERFORM 2100-CREATE-CURRENT-ACCT THRU 2100-EXIT.             00024300
024400     PERFORM 2200-CREATE-SAVING-ACCT THRU 2200-EXIT.              00024400
024500 2050-EXIT.                                                       00024500
024600     EXIT.                                                        00024600
024700*                                                                 00024700
024800*    THE CUSTOMER MUST ALREADY BE ON THE MASTER BEFORE EITHER     00024800
024900*    ACCOUNT IS OPENED FOR THEM -- REUSES 4100-CUST-LOOKUP SO     00024900
025000*    THE SAME NOT-FOUND TEST SERVES ANY FUTURE MAINTENANCE        00025000
025100*    DRIVER THAT CALLS THESE PARAGRAPHS OUT OF SEED ORDER.        00025100
025200 2100-CREATE-CURRENT-ACCT.                                        00025200
025300     MOVE WS-CMT-ID (WS-SUB)    TO WS-LU-ID.                      00025300
025400     PERFORM 4100-CUST-LOOKUP THRU 4100-EXIT.                     00025400
025500     IF NOT WS-LU-FOUND                                           00025500
025600         DISPLAY 'CBSEED: ACCOUNT REJECTED, NO SUCH CUSTOMER '    00025600
025700             WS-LU-ID                                             00025700
025800         ADD 1 TO WS-ACCTS-REJECTED                               00025800
025900         GO TO 2100-EXIT                                          00025900
026000     END-IF.                                                      00026000
026100     MOVE 'CA'                  TO WS-AID-TYPE.                   00026100
026200     MOVE WS-CMT-ID (WS-SUB)    TO WS-AID-CUST.                   00026200
026300     IF WS-AID-CUST IS NOT NUMERIC-DIGITS                         00026300
026400         DISPLAY 'CBSEED: CUSTOMER ID NOT NUMERIC, ACCT ID '      00026400
026500             'SUSPECT FOR ' WS-AID-CUST                           00026500
026600     END-IF.                                                      00026600
026700     MOVE 1                     TO WS-AID-SEQ.                    00026700
026800     MOVE WS-ACCT-ID-BUILD      TO ACCT-ID.                       00026800
026900     MOVE 'CA'                  TO ACCT-TYPE.                     00026900
027000     MOVE WS-CMT-ID (WS-SUB)    TO ACCT-CUST-ID.                  00027000
027100     MOVE 50000.00              TO ACCT-BALANCE.                  00027100
027200     MOVE WS-RUN-DATE-8         TO ACCT-CREATE-DATE.              00027200
027300     MOVE 'CREATED   '          TO ACCT-STATUS.                   00027300
027400     MOVE 10000.00              TO ACCT-OVERDRAFT.                00027400
027500     MOVE ZERO                  TO ACCT-INT-RATE.                 00027500
027600     WRITE ACCT-REC.                                              00027600
027700     IF NOT WS-ACCTOUT-OK                                         00027700
027800         DISPLAY 'CBSEED: ACCTOUT WRITE FAILED, STATUS = '        00027800
027900             WS-ACCTOUT-STATUS                                    00027900
028000         GO TO 9900-ABEND                                         00028000
028100     END-IF.                                                      00028100
028200     ADD 1 TO WS-ACCOUNTS-WRITTEN.                                00028200
028300     DISPLAY 'CBSEED: WROTE ACCOUNT ' ACCT-ID.                   000028300
028400 2100-EXIT.                                                       00028400
028500     EXIT.                                                        00028500
028600*                                                                 00028600
028700 2200-CREATE-SAVING-ACCT.                                         00028700
028800*    SAME NOT-FOUND TEST AS 2100 ABOVE -- SEE THE BANNER THERE.   00028800
028900     MOVE WS-CMT-ID (WS-SUB)    TO WS-LU-ID.                      00028900
029000     PERFORM 4100-CUST-LOOKUP THRU 4100-EXIT.                     00029000
029100     IF NOT WS-LU-FOUND                                           00029100
029200         DISPLAY 'CBSEED: ACCOUNT REJECTED, NO SUCH CUSTOMER '    00029200
029300             WS-LU-ID                                             00029300
029400         ADD 1 TO WS-ACCTS-REJECTED                               00029400
029500         GO TO 2200-EXIT                                          00029500
029600     END-IF.                                                      00029600
029700     MOVE 'SA'                  TO WS-AID-TYPE.                   00029700
029800     MOVE WS-CMT-ID (WS-SUB)    TO WS-AID-CUST.                   00029800
029900     MOVE 2                     TO WS-AID-SEQ.                    00029900
030000     MOVE WS-ACCT-ID-BUILD      TO ACCT-ID.                       00030000
030100     MOVE 'SA'                  TO ACCT-TYPE.                     00030100
030200     MOVE WS-CMT-ID (WS-SUB)    TO ACCT-CUST-ID.                  00030200
030300     MOVE 25000.00              TO ACCT-BALANCE.                  00030300
030400     MOVE WS-RUN-DATE-8         TO ACCT-CREATE-DATE.              00030400
030500     MOVE 'CREATED   '          TO ACCT-STATUS.                   00030500
030600     MOVE ZERO                  TO ACCT-OVERDRAFT.                00030600
030700     MOVE 4.500                 TO ACCT-INT-RATE.                 00030700
030800     WRITE ACCT-REC.                                              00030800
030900     IF NOT WS-ACCTOUT-OK                                         00030900
031000         DISPLAY 'CBSEED: ACCTOUT WRITE FAILED, STATUS = '        00031000
031100             WS-ACCTOUT-STATUS                                    00031100
031200         GO TO 9900-ABEND                                         00031200
031300     END-IF.                                                      00031300
031400     ADD 1 TO WS-ACCOUNTS-WRITTEN.                                00031400
031500     DISPLAY 'CBSEED: WROTE ACCOUNT ' ACCT-ID.                   000031500
031600 2200-EXIT.                                                       00031600
031700     EXIT.                                                        00031700
031800*                                                                 00031800
031900****************************************************************  00031900
032000*    3000-WRITE-MASTERS -- THE MASTER RECORDS ARE ALREADY ON      00032000
032100*    DISK IN CUSTOMER-ID ORDER (CUSTOMERS ARE SEEDED AND WRITTEN  00032100
032200*    IN ASCENDING ID ORDER, AND EACH CUSTOMER'S TWO ACCOUNTS      00032200
032300*    FOLLOW IMMEDIATELY AFTER); THIS STEP JUST CONFIRMS THE       00032300
032400*    COUNTS BEFORE CLOSE.                                         00032400
032500****************************************************************  00032500
032600 3000-WRITE-MASTERS.                                              00032600
032700     DISPLAY 'CBSEED: CUSTOMERS WRITTEN = ' WS-CUSTOMERS-WRITTEN. 00032700
032800     DISPLAY 'CBSEED: ACCOUNTS WRITTEN  = ' WS-ACCOUNTS-WRITTEN.  00032800
032900     DISPLAY 'CBSEED: ACCOUNTS REJECTED = ' WS-ACCTS-REJECTED.    00032900
033000 3000-EXIT.                                                       00033000
033100     EXIT.                                                        00033100
033200*                                                                 00033200
033300****************************************************************  00033300
033400*    4000-CUST-ADD -- CUSTOMER MAINTENANCE: ADD.  ASSIGNS THE     00033400
033500*    NEXT SEQUENTIAL CUSTOMER ID AND WRITES THE MASTER RECORD.    00033500
033600*    THE SEED BATCH DRIVES THIS ONCE PER SEED CUSTOMER (SEE       00033600
033700*    1100-SEED-ONE-CUSTOMER); A FUTURE ON-REQUEST MAINTENANCE     00033700
033800*    DRIVER MAY CALL IT FOR A SINGLE NEW CUSTOMER THE SAME WAY.   00033800
033900****************************************************************  00033900
034000 4000-CUST-ADD.                                                   00034000
034100     ADD 1 TO WS-CUST-SEQ.                                        00034100
034200     MOVE WS-CUST-SEQ             TO CUST-ID.                     00034200
034300     MOVE WS-SEED-NAME (WS-SUB)   TO CUST-NAME.                   00034300
034400     MOVE WS-SEED-EMAIL (WS-SUB)  TO CUST-EMAIL.                  00034400
034500     WRITE CUST-REC.                                              00034500
034600     IF NOT WS-CUSTOUT-OK                                         00034600
034700         DISPLAY 'CBSEED: CUSTOUT WRITE FAILED, STATUS = '        00034700
034800             WS-CUSTOUT-STATUS                                    00034800
034900         GO TO 9900-ABEND                                         00034900
035000     END-IF.                                                      00035000
035100     MOVE CUST-ID                 TO WS-CMT-ID (WS-SUB).          00035100
035200     MOVE CUST-NAME               TO WS-CMT-NAME (WS-SUB).        00035200
035300     MOVE CUST-EMAIL              TO WS-CMT-EMAIL (WS-SUB).       00035300
035400     MOVE 'N'                     TO WS-CMT-DELETED-SW (WS-SUB).  00035400
035500     ADD 1 TO WS-CUSTOMERS-WRITTEN.                               00035500
035600     DISPLAY 'CBSEED: WROTE CUSTOMER ' CUST-ID.                  000035600
035700 4000-EXIT.                                                       00035700
035800     EXIT.                                                        00035800
035900*                                                                 00035900
036000****************************************************************  00036000
036100*    4100-CUST-LOOKUP -- RETURNS THE CUSTOMER WHOSE ID MATCHES    00036100
036200*    WS-LU-ID IN WS-LU-NAME/WS-LU-EMAIL, WS-LU-FOUND-SW = 'N'     00036200
036300*    IF NO SUCH CUSTOMER HAS BEEN SEEDED OR IT WAS DELETED.       00036300
036400****************************************************************  00036400
036500 4100-CUST-LOOKUP.                                                00036500
036600     MOVE 'N' TO WS-LU-FOUND-SW.                                  00036600
036700     PERFORM 4110-LOOKUP-ONE THRU 4110-EXIT                       00036700
036800         VARYING WS-MATCH-SUB FROM 1 BY 1                         00036800
036900         UNTIL WS-MATCH-SUB > WS-CUSTOMERS-WRITTEN                00036900
037000         OR WS-LU-FOUND.                                          00037000
037100 4100-EXIT.                                                       00037100
037200     EXIT.                                                        00037200
037300*                                                                 00037300
037400 4110-LOOKUP-ONE.                                                 00037400
037500     IF WS-CMT-ID (WS-MATCH-SUB) = WS-LU-ID                       00037500
037600         AND NOT WS-CMT-IS-DELETED (WS-MATCH-SUB)                 00037600
037700         MOVE 'Y'                           TO WS-LU-FOUND-SW     00037700
037800         MOVE WS-CMT-NAME (WS-MATCH-SUB)    TO WS-LU-NAME         00037800
037900         MOVE WS-CMT-EMAIL (WS-MATCH-SUB)   TO WS-LU-EMAIL        00037900
038000     END-IF.                                                      00038000
038100 4110-EXIT.                                                       00038100
038200     EXIT.                                                        00038200
038300*                                                                 00038300
038400****************************************************************  00038400
038500*    4200-CUST-SEARCH -- COUNTS HOW MANY ACTIVE CUSTOMERS HAVE    00038500
038600*    WS-SEARCH-KEYWORD ANYWHERE WITHIN THEIR NAME (REQ 0308,      00038600
038700*    HELP DESK KEYWORD LOOKUP), NOT JUST AN EXACT WHOLE-NAME      00038700
038800*    MATCH -- "CARVER" MUST HIT "BRIAN CARVER".  NO INTRINSIC     00038800
038900*    FUNCTION IS USED; THE KEYWORD'S LENGTH IS FOUND WITH AN      00038900
039000*    INSPECT TALLY AND EACH NAME IS SLID PAST IT ONE BYTE AT A    00039000
039100*    TIME WITH REFERENCE MODIFICATION, AS 4220-SCAN-NAME BELOW.   00039100
039200*    RESULT IN WS-SEARCH-HIT-COUNT.                               00039200
039300****************************************************************  00039300
039400 4200-CUST-SEARCH.                                                00039400
039500     MOVE 0 TO WS-SEARCH-HIT-COUNT.                               00039500
039600     MOVE 0 TO WS-KEYWORD-LEN.                                    00039600
039700     INSPECT WS-SEARCH-KEYWORD TALLYING WS-KEYWORD-LEN            00039700
039800         FOR CHARACTERS BEFORE INITIAL SPACE.                     00039800
039900     IF WS-KEYWORD-LEN = 0                                        00039900
040000         GO TO 4200-EXIT                                          00040000
040100     END-IF.                                                      00040100
040200     COMPUTE WS-SCAN-LIMIT = 31 - WS-KEYWORD-LEN.                 00040200
040300     PERFORM 4210-SEARCH-ONE THRU 4210-EXIT                       00040300
040400         VARYING WS-MATCH-SUB FROM 1 BY 1                         00040400
040500         UNTIL WS-MATCH-SUB > WS-CUSTOMERS-WRITTEN.               00040500
040600 4200-EXIT.                                                       00040600
040700     EXIT.                                                        00040700
040800*                                                                 00040800
040900 4210-SEARCH-ONE.                                                 00040900
041000     MOVE 'N' TO WS-NAME-MATCH-SW.                                00041000
041100     IF NOT WS-CMT-IS-DELETED (WS-MATCH-SUB)                      00041100
041200         IF WS-SCAN-LIMIT > 0                                     00041200
041300             PERFORM 4220-SCAN-NAME THRU 4220-EXIT                00041300
041400                 VARYING WS-SCAN-SUB FROM 1 BY 1                  00041400
041500                 UNTIL WS-SCAN-SUB > WS-SCAN-LIMIT                00041500
041600                    OR WS-NAME-MATCHES                            00041600
041700         END-IF                                                   00041700
041800         IF WS-NAME-MATCHES                                       00041800
041900             ADD 1 TO WS-SEARCH-HIT-COUNT                         00041900
042000         END-IF                                                   00042000
042100     END-IF.                                                      00042100
042200 4210-EXIT.                                                       00042200
042300     EXIT.                                                        00042300
042400*                                                                 00042400
042500*    4220-SCAN-NAME -- TESTS ONE STARTING POSITION OF THE NAME    00042500
042600*    AGAINST THE KEYWORD USING REFERENCE MODIFICATION.            00042600
042700 4220-SCAN-NAME.                                                  00042700
042800     IF WS-CMT-NAME (WS-MATCH-SUB) (WS-SCAN-SUB : WS-KEYWORD-LEN) 00042800
042900             = WS-SEARCH-KEYWORD (1 : WS-KEYWORD-LEN)             00042900
043000         MOVE 'Y' TO WS-NAME-MATCH-SW                             00043000
043100     END-IF.                                                      00043100
043200 4220-EXIT.                                                       00043200
043300     EXIT.                                                        00043300
043400*                                                                 00043400
043500****************************************************************  00043500
043600*    4300-CUST-UPDATE -- REPLACES THE NAME/EMAIL OF THE ENTRY     00043600
043700*    LOCATED BY 4100-CUST-LOOKUP (LOOKUP MUST BE CALLED FIRST).   00043700
043800****************************************************************  00043800
043900 4300-CUST-UPDATE.                                                00043900
044000     IF WS-LU-FOUND                                               00044000
044100         MOVE WS-LU-NAME  TO WS-CMT-NAME (WS-MATCH-SUB)           00044100
044200         MOVE WS-LU-EMAIL TO WS-CMT-EMAIL (WS-MATCH-SUB)          00044200
044300     END-IF.                                                      00044300
044400 4300-EXIT.                                                       00044400
044500     EXIT.                                                        00044500
044600*                                                                 00044600
044700****************************************************************  00044700
044800*    4400-CUST-DELETE -- MARKS THE ENTRY LOCATED BY 4100-         00044800
044900*    CUST-LOOKUP AS DELETED.  THE CUSTOMER MASTER RECORD          00044900
045000*    ALREADY WRITTEN TO CUSTOUT IS NOT REMOVED -- A DELETE        00045000
045100*    ONLY SUPPRESSES THE CUSTOMER FROM LOOKUP/SEARCH FROM         00045100
045200*    THIS POINT IN THE RUN FORWARD.                               00045200
045300****************************************************************  00045300
045400 4400-CUST-DELETE.                                                00045400
045500     IF WS-LU-FOUND                                               00045500
045600         MOVE 'Y' TO WS-CMT-DELETED-SW (WS-MATCH-SUB)             00045600
045700     END-IF.                                                      00045700
045800 4400-EXIT.                                                       00045800
045900     EXIT.                                                        00045900
046000*                                                                 00046000
046100 9000-TERMINATE.                                                  00046100
046200     CLOSE CUSTOMER-FILE-OUT.                                     00046200
046300     CLOSE ACCOUNT-FILE-OUT.                                      00046300
046400 9000-EXIT.                                                       00046400
046500     EXIT.                                                        00046500
046600*                                                                 00046600
046700 9900-ABEND.                                                      00046700
046800     CLOSE CUSTOMER-FILE-OUT.                                     00046800
046900     CLOSE ACCOUNT-FILE-OUT.                                      00046900
047000     MOVE 16 TO RETURN-CODE.                                      00047000
047100     GOBACK.                                                      00047100
