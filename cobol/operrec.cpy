000100******************************************************************00000100
000200*                                                                 00000200
000300*    OPERREC  --  ACCOUNT OPERATION JOURNAL RECORD LAYOUT         00000300
000400*                                                                 00000400
000500*    ONE ENTRY PER ACCEPTED OPERATION (CREDIT OR DEBIT), WRITTEN  00000500
000600*    BY CBPOST IN THE ORDER THE OPERATION WAS POSTED.  A TRANSFER 00000600
000700*    PRODUCES TWO ENTRIES -- A DEBIT ON THE SOURCE ACCOUNT AND,   00000700
000800*    IF THAT DEBIT IS ACCEPTED, A CREDIT ON THE DESTINATION.      00000800
000900*                                                                 00000900
001000*    MAINTENANCE HISTORY                                          00001000
001100*    86/04/30 JS   ORIGINAL JOURNAL LAYOUT                        00001100
001200*    93/09/14 RDK  OPER-DESC WIDENED FROM X(24) TO X(40) FOR      00001200
001300*                  TRANSFER NARRATIVE TEXT                        00001300
001400*    99/02/08 HNT  Y2K -- OPER-DATE WIDENED TO 9(8) CCYYMMDD      00001400
001500*                  WAS 9(6) YYMMDD                                00001500
001600******************************************************************00001600
001700 01  OPER-REC.                                                    00001700
001800     05  OPER-ID                 PIC 9(9).                        00001800
001900     05  OPER-ACCT-ID            PIC X(12).                       00001900
002000     05  OPER-DATE               PIC 9(8).                        00002000
002100     05  OPER-TYPE               PIC X(06).                       00002100
002200         88  OPER-IS-CREDIT      VALUE 'CREDIT'.                  00002200
002300         88  OPER-IS-DEBIT       VALUE 'DEBIT '.                  00002300
002400     05  OPER-AMOUNT             PIC 9(11)V99.                    00002400
002500     05  OPER-DESC               PIC X(40).                       00002500
002600     05  FILLER                  PIC X(01).                       00002600
