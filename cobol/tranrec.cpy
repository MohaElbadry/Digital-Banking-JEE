000100******************************************************************00000100
000200*                                                                 00000200
000300*    TRANREC  --  OPERATION TRANSACTION INPUT RECORD LAYOUT       00000300
000400*                                                                 00000400
000500*    DRIVES CBPOST.  TRAN-CODE 'C' IS A CREDIT TO TRAN-ACCT-ID,   00000500
000600*    'D' IS A DEBIT FROM TRAN-ACCT-ID, 'T' IS A TRANSFER FROM     00000600
000700*    TRAN-ACCT-ID TO TRAN-ACCT-ID-2.  TRAN-ACCT-ID-2 IS BLANK     00000700
000800*    (AND UNUSED) ON CREDIT/DEBIT RECORDS.                        00000800
000900*                                                                 00000900
001000*    MAINTENANCE HISTORY                                          00001000
001100*    86/05/02 JS   ORIGINAL TRANSACTION LAYOUT (CREDIT/DEBIT ONLY)00001100
001200*    94/01/19 RDK  ADDED TRAN-ACCT-ID-2, TRAN-CODE 'T' FOR        00001200
001300*                  INTER-ACCOUNT TRANSFERS                        00001300
001400******************************************************************00001400
001500 01  TRAN-REC.                                                    00001500
001600     05  TRAN-CODE               PIC X(01).                       00001600
001700         88  TRAN-IS-CREDIT      VALUE 'C'.                       00001700
001800         88  TRAN-IS-DEBIT       VALUE 'D'.                       00001800
001900         88  TRAN-IS-TRANSFER    VALUE 'T'.                       00001900
002000     05  TRAN-ACCT-ID            PIC X(12).                       00002000
002100     05  TRAN-ACCT-ID-2          PIC X(12).                       00002100
002200     05  TRAN-AMOUNT             PIC 9(11)V99.                    00002200
002300     05  TRAN-DESC               PIC X(40).                       00002300
002400     05  FILLER                  PIC X(02).                       00002400
