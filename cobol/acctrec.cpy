000100******************************************************************00000100
000200*                                                                 00000200
000300*    ACCTREC  --  BANK ACCOUNT MASTER RECORD LAYOUT               00000300
000400*                                                                 00000400
000500*    ONE ENTRY PER ACCOUNT ON THE ACCOUNT MASTER FILE.  ACCT-TYPE 00000500
000600*    'CA' IS A CURRENT ACCOUNT (USES ACCT-OVERDRAFT), 'SA' IS A   00000600
000700*    SAVING ACCOUNT (USES ACCT-INT-RATE).  BOTH ELEMENTS ARE      00000700
000800*    CARRIED ON EVERY RECORD SO THE LAYOUT IS FIXED REGARDLESS    00000800
000900*    OF TYPE; THE ONE NOT APPLICABLE TO THE TYPE IS LEFT ZERO.    00000900
001000*                                                                 00001000
001100*    MAINTENANCE HISTORY                                          00001100
001200*    85/11/06 JS   ORIGINAL LAYOUT, CURRENT ACCOUNTS ONLY         00001200
001300*    90/03/22 RDK  ADDED ACCT-INT-RATE FOR SAVING ACCOUNT SUPPORT 00001300
001400*    98/12/03 RDK  Y2K -- ACCT-CREATE-DATE WIDENED TO 9(8) CCYYMMD00001400
001500*                  WAS 9(6) YYMMDD                                00001500
001600*    02/05/17 TMB  REQ 4471 -- ACCT-STATUS WIDENED TO X(10) TO    00001600
001700*                  CARRY 'SUSPENDED'                              00001700
001800******************************************************************00001800
001900 01  ACCT-REC.                                                    00001900
002000     05  ACCT-ID                 PIC X(12).                       00002000
002100     05  ACCT-TYPE               PIC X(02).                       00002100
002200         88  ACCT-IS-CURRENT     VALUE 'CA'.                      00002200
002300         88  ACCT-IS-SAVING      VALUE 'SA'.                      00002300
002400     05  ACCT-CUST-ID            PIC 9(8).                        00002400
002500     05  ACCT-BALANCE            PIC S9(11)V99.                   00002500
002600     05  ACCT-CREATE-DATE        PIC 9(8).                        00002600
002700     05  ACCT-STATUS             PIC X(10).                       00002700
002800         88  ACCT-STAT-CREATED   VALUE 'CREATED   '.              00002800
002900         88  ACCT-STAT-ACTIVE    VALUE 'ACTIVATED '.              00002900
003000         88  ACCT-STAT-SUSPEND   VALUE 'SUSPENDED '.              00003000
003100     05  ACCT-OVERDRAFT          PIC 9(9)V99.                     00003100
003200     05  ACCT-INT-RATE           PIC 9(2)V9(3).                   00003200
003300     05  FILLER                  PIC X(01).                       00003300
