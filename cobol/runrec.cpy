000100******************************************************************00000100
000200*                                                                 00000200
000300*    RUNREC  --  POSTING RUN TOTALS RECORD LAYOUT                 00000300
000400*                                                                 00000400
000500*    ONE RECORD, WRITTEN BY CBPOST AT END OF RUN AND READ BY      00000500
000600*    CBLIST BEFORE THE REPORT IS PRINTED, SO THE REJECTED-        00000600
000700*    TRANSACTION COUNT ON THE GRAND TOTAL LINE REFLECTS WHAT      00000700
000800*    CBPOST ACTUALLY REJECTED THIS RUN RATHER THAN A GUESS.       00000800
000900*                                                                 00000900
001000*    MAINTENANCE HISTORY                                          00001000
001100*    08/04/22 EVK  REQ 6024 -- ORIGINAL LAYOUT, CARRIES THE       00001100
001200*                  TRANS-REJECTED COUNT FROM CBPOST TO CBLIST;    00001200
001300*                  CREDITS/DEBITS/INTEREST CARRIED ALONGSIDE IT   00001300
001400*                  SINCE THE SAME RUN-TOTALS RECORD IS THE ONLY   00001400
001500*                  PLACE THOSE FIGURES LEAVE CBPOST               00001500
001600******************************************************************00001600
001700 01  RUN-TOT-REC.                                                 00001700
001800     05  RUN-TOT-CREDITS-POSTED  PIC 9(07).                       00001800
001900     05  RUN-TOT-DEBITS-POSTED   PIC 9(07).                       00001900
002000     05  RUN-TOT-INTEREST-POSTED PIC 9(05).                       00002000
002100     05  RUN-TOT-TRANS-REJECTED  PIC 9(07).                       00002100
002200     05  FILLER                  PIC X(10).                       00002200
